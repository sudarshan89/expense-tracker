000100*----------------------------------------------------------------*
000110*  WRPTPRM -- OPTIONAL REPORT PARAMETER CARD (RPTPPARM)          *
000120*  ONE CARD PER RUN.  WHEN THE FILE IS MISSING OR EMPTY, 4000-   *
000130*  DERIVE-MONTH-WINDOW FALLS BACK TO THE PRIOR CALENDAR MONTH    *
000140*  WITH NO FILTERS.  ANY FIELD LEFT BLANK MEANS "NO FILTER" --   *
000150*  PRM-MONTH-ABBR AND PRM-DATE-FROM/TO ARE MUTUALLY EXCLUSIVE,   *
000160*  PRM-DATE-FROM/TO WINS WHEN BOTH ARE PUNCHED.                  *
000170*----------------------------------------------------------------*
000180*  HIST:  2025-11-10  SBH  ORIGINAL LAYOUT, TK-0312              *
000190*----------------------------------------------------------------*
000200 01  WS-RPT-PARM-REC.
000210     03  PRM-MONTH-ABBR                PIC X(03).
000220     03  PRM-MONTH-YEAR                PIC 9(04).
000230     03  PRM-DATE-FROM                 PIC X(08).
000240     03  PRM-DATE-TO                   PIC X(08).
000250     03  PRM-CATEGORY                  PIC X(30).
000260     03  PRM-CARD-MEMBER               PIC X(30).
000270     03  PRM-NEEDS-REVIEW-SW           PIC X(01).
000280     03  FILLER                        PIC X(01).
