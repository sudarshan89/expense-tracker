000100*----------------------------------------------------------------*
000110*  WEXPENS2 -- EXPENSE STORE RECORD (PERSISTED EXPENSE)         *
000120*  RECORD KEY EXP-ID.  ALTERNATE KEY EXP-REFERENCE (WITH        *
000130*  DUPLICATES -- MOST TRANSACTIONS CARRY NO REFERENCE AT ALL)   *
000140*  IS THE DEDUP LOOKUP USED BY 5200-DEDUP-BY-REFERENCE.  EXP-   *
000150*  ACCOUNT-ID AND EXP-ASSIGNED-CARD-MEMBER ARE SET BY 6400-     *
000160*  DERIVE-OWNERSHIP, NEVER KEYED DIRECTLY BY THE EXTRACT.       *
000170*----------------------------------------------------------------*
000180*  HIST:  2014-02-20  RCG  ORIGINAL LAYOUT FOR TK-0118          *
000190*         2016-08-11  JLT  ADDED EXP-NEEDS-REVIEW-SW, TK-0163   *
000200*         2018-05-15  PDQ  EXP-DATE NOW YYYYMMDD, TK-0201       *
000210*         2019-07-02  RCG  WIDENED CARD MEMBER FIELDS, TK-0220  *
000220*----------------------------------------------------------------*
000230 01  WS-EXPENSE-REC.
000240     03  EXP-ID                    PIC X(36).
000250     03  EXP-DATE                  PIC X(08).
000260     03  EXP-DESCRIPTION           PIC X(60).
000270     03  EXP-CARD-MEMBER           PIC X(30).
000280     03  EXP-ASSIGNED-CARD-MEMBER  PIC X(30).
000290     03  EXP-ACCOUNT-NUMBER        PIC X(20).
000300     03  EXP-ACCOUNT-ID            PIC X(61).
000310     03  EXP-AMOUNT                PIC S9(7)V99
000320                                    SIGN IS LEADING SEPARATE.
000330     03  EXP-EXTENDED-DETAILS      PIC X(100).
000340     03  EXP-STATEMENT-TEXT        PIC X(60).
000350     03  EXP-ADDRESS               PIC X(60).
000360     03  EXP-CITY-STATE            PIC X(30).
000370     03  EXP-ZIP-CODE              PIC X(10).
000380     03  EXP-COUNTRY               PIC X(30).
000390     03  EXP-REFERENCE             PIC X(30).
000400     03  EXP-CATEGORY-HINT         PIC X(30).
000410     03  EXP-CATEGORY              PIC X(30).
000420     03  EXP-AUTOCAT-SW            PIC X(01).
000430         88  EXP-IS-AUTOCAT        VALUE 'Y'.
000440         88  EXP-NOT-AUTOCAT       VALUE 'N'.
000450     03  EXP-NEEDS-REVIEW-SW       PIC X(01).
000460         88  EXP-NEEDS-REVIEW      VALUE 'Y'.
000470         88  EXP-REVIEW-NOT-NEEDED VALUE 'N'.
000480     03  FILLER                    PIC X(20).
