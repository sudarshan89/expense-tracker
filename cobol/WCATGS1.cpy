000100*----------------------------------------------------------------*
000110*  WCATGS1 -- SPENDING CATEGORY MASTER RECORD                   *
000120*  CAT-NAME IS THE LOGICAL KEY.  CAT-LABEL (01-20) HOLDS THE    *
000130*  MATCH LABELS THE AUTO-CATEGORIZER SCANS FOR, IN STORED       *
000140*  ORDER -- BLANK ENTRIES ARE SKIPPED.  A CATEGORY WHOSE NAME   *
000150*  ENDS IN '-UNKNOWN' IS THE FALLBACK BUCKET FOR ONE CARD       *
000160*  MEMBER (SEE CAT-CARD-NAME).  CAT-ACCOUNT-ID IS THE OWNING    *
000170*  ACCOUNT'S ACCOUNT-NAME + SPACE + OWNER-NAME.                 *
000180*----------------------------------------------------------------*
000190*  HIST:  2014-04-02  RCG  ORIGINAL LAYOUT, 10 LABELS, TK-0118  *
000200*         2018-01-09  JLT  WIDENED LABEL TABLE TO 20, TK-0190   *
000210*         2021-09-20  MDP  ADDED CAT-ACTIVE-SW PER TK-0244      *
000220*----------------------------------------------------------------*
000230 01  WS-CATEGORY-REC.
000240     03  CAT-NAME                      PIC X(30).
000250     03  CAT-LABEL-TBL.
000260         05  CAT-LABEL  OCCURS 20 TIMES
000270                        PIC X(30).
000280     03  CAT-ACCOUNT-ID                PIC X(61).
000290     03  CAT-CARD-NAME                 PIC X(30).
000300     03  CAT-ACTIVE-SW                  PIC X(01).
000310         88  CAT-ACTIVE                 VALUE 'Y'.
000320         88  CAT-INACTIVE                VALUE 'N'.
000330     03  FILLER                          PIC X(08).
