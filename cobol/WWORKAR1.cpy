000100*----------------------------------------------------------------*
000110*  WWORKAR1 -- SHARED WORKING STORAGE FOR EXPENSE UPLOAD BATCH  *
000120*  HOLDS THE NORMALIZATION WORK FIELDS (3000-NORMALIZE-TEXT),   *
000130*  DATE AND AMOUNT CONVERSION WORK FIELDS (2210/2220), THE      *
000140*  IN-CORE OWNER/ACCOUNT/CATEGORY TABLES LOADED AT 1900-LOAD-   *
000150*  MASTERS, THE 90-DAY HISTORY TABLE FOR 6100-HISTORICAL-MATCH, *
000160*  AND THE REPORT WORK TABLES FOR 7000-BUILD-REPORT.            *
000170*----------------------------------------------------------------*
000180*  HIST:  2014-02-10  RCG  ORIGINAL WORK AREAS FOR TK-0118      *
000190*         2016-08-11  JLT  ADDED HISTORY TABLE, TK-0163         *
000200*         2018-01-09  JLT  WIDENED CATEGORY LABEL TABLE, TK-0190*
000210*         2018-05-15  PDQ  4-DIGIT YEAR WORK FIELD, TK-0201     *
000220*         2021-09-20  MDP  ADDED REPORT GROUP TABLE, TK-0244    *
000230*----------------------------------------------------------------*
000240 01  WK-NORMALIZE-AREA.
000250     03  WK-NORM-INPUT             PIC X(100).
000260     03  WK-NORM-OUTPUT            PIC X(100).
000270     03  WK-NORM-PREV-WAS-SPACE-SW PIC X(01).
000280         88  WK-NORM-PREV-SPACE    VALUE 'Y'.
000290         88  WK-NORM-PREV-NOT-SPACE VALUE 'N'.
000300     03  WK-NORM-POS               PIC 9(03) COMP VALUE ZERO.
000310     03  WK-NORM-OUT-LEN           PIC 9(03) COMP VALUE ZERO.
000320     03  FILLER                    PIC X(10).
000330
000340 01  WK-DATE-CONVERT-AREA.
000350     03  WK-DATE-RAW               PIC X(10).
000360     03  WK-DATE-DD                PIC 9(02).
000370     03  WK-DATE-MM                PIC 9(02).
000380     03  WK-DATE-YYYY              PIC 9(04).
000390     03  WK-DATE-YYYYMMDD          PIC 9(08).
000400     03  WK-DATE-YYYYMMDD-X   REDEFINES WK-DATE-YYYYMMDD
000410                               PIC X(08).
000420     03  WK-DATE-VALID-SW          PIC X(01).
000430         88  WK-DATE-IS-VALID      VALUE 'Y'.
000440         88  WK-DATE-NOT-VALID     VALUE 'N'.
000450     03  FILLER                    PIC X(10).
000460
000470 01  WK-AMOUNT-CONVERT-AREA.
000480     03  WK-AMOUNT-RAW             PIC X(15).
000490     03  WK-AMOUNT-CLEAN           PIC X(15).
000500     03  WK-AMOUNT-EDITED          PIC S9(07)V99.
000510     03  WK-AMOUNT-EDITED-X   REDEFINES WK-AMOUNT-EDITED
000520                               PIC X(09).
000530     03  WK-AMOUNT-VALID-SW        PIC X(01).
000540         88  WK-AMOUNT-IS-VALID    VALUE 'Y'.
000550         88  WK-AMOUNT-NOT-VALID   VALUE 'N'.
000560     03  FILLER                    PIC X(10).
000570
000580 78  CTE-MAX-OWNERS                VALUE 200.
000590 78  CTE-MAX-ACCOUNTS              VALUE 200.
000600 78  CTE-MAX-CATEGORIES            VALUE 500.
000610 78  CTE-MAX-LABELS                VALUE 20.
000620 78  CTE-MAX-HISTORY               VALUE 2000.
000630 78  CTE-MAX-REPORT-ROWS           VALUE 5000.
000640 78  CTE-MAX-GROUPS                VALUE 500.
000650 78  CTE-MAX-ERRORS                VALUE 500.
000660
000670 01  WK-OWNER-COUNTERS.
000680     03  WK-OWNER-CNT              PIC 9(04) COMP VALUE ZERO.
000690     03  FILLER                    PIC X(02).
000700
000710 01  WK-OWNER-TBL.
000720     03  WK-OWNER-ENTRY OCCURS 1 TO 200 TIMES
000730                   DEPENDING ON WK-OWNER-CNT
000740                   INDEXED BY IDX-OWNER.
000750         05  WK-OWNER-NAME         PIC X(30).
000760         05  WK-OWNER-CARD-NAME    PIC X(30).
000770         05  FILLER                PIC X(05).
000780
000790 01  WK-ACCOUNT-COUNTERS.
000800     03  WK-ACCOUNT-CNT            PIC 9(04) COMP VALUE ZERO.
000810     03  FILLER                    PIC X(02).
000820
000830 01  WK-ACCOUNT-TBL.
000840     03  WK-ACCOUNT-ENTRY OCCURS 1 TO 200 TIMES
000850                   DEPENDING ON WK-ACCOUNT-CNT
000860                   INDEXED BY IDX-ACCOUNT.
000870         05  WK-ACT-ACCOUNT-NAME   PIC X(30).
000880         05  WK-ACT-BANK-NAME      PIC X(30).
000890         05  WK-ACT-OWNER-NAME     PIC X(30).
000900         05  WK-ACT-CARD-MEMBER    PIC X(30).
000910         05  WK-ACT-ACTIVE-SW      PIC X(01).
000920         05  FILLER                PIC X(05).
000930
000940 01  WK-CATEGORY-COUNTERS.
000950     03  WK-CATEGORY-CNT           PIC 9(04) COMP VALUE ZERO.
000960     03  FILLER                    PIC X(02).
000970
000980 01  WK-CATEGORY-TBL.
000990     03  WK-CAT-ENTRY OCCURS 1 TO 500 TIMES
001000                   DEPENDING ON WK-CATEGORY-CNT
001010                   INDEXED BY IDX-CAT.
001020         05  WK-CAT-NAME           PIC X(30).
001030         05  WK-CAT-LABEL-TBL.
001040             07  WK-CAT-LABEL  OCCURS 20 TIMES
001050                               INDEXED BY IDX-LABEL
001060                               PIC X(30).
001070         05  WK-CAT-ACCOUNT-ID     PIC X(61).
001080         05  WK-CAT-CARD-NAME      PIC X(30).
001090         05  WK-CAT-ACTIVE-SW      PIC X(01).
001100         05  WK-CAT-SAMEMEM-SW     PIC X(01).
001110             88  WK-CAT-IS-SAMEMEM VALUE 'Y'.
001120         05  FILLER                PIC X(06).
001130
001140*    ORDERED POINTERS INTO WK-CAT-ENTRY, SAME-CARD-MEMBER
001150*    CATEGORIES FIRST, BUILT BY 6200-LABEL-SUBSTRING-MATCH
001160*    BEFORE THE LABEL SCAN BEGINS.
001170 01  WK-CATORDER-TBL.
001180     03  WK-CATORDER-ENTRY OCCURS 1 TO 500 TIMES
001190                   DEPENDING ON WK-CATEGORY-CNT
001200                   INDEXED BY IDX-CATORDER IDX-BACK.
001210         05  WK-CATORDER-PTR       PIC 9(04) COMP VALUE ZERO.
001220         05  FILLER                PIC X(02).
001230
001240 01  WK-HISTORY-COUNTERS.
001250     03  WK-HISTORY-CNT            PIC 9(04) COMP VALUE ZERO.
001260     03  FILLER                    PIC X(02).
001270
001280 01  WK-HISTORY-TBL.
001290     03  WK-HIST-ENTRY OCCURS 1 TO 2000 TIMES
001300                   DEPENDING ON WK-HISTORY-CNT
001310                   INDEXED BY IDX-HIST.
001320         05  WK-HIST-DATE          PIC X(08).
001330         05  WK-HIST-NORM-DESC     PIC X(100).
001340         05  WK-HIST-AMOUNT        PIC S9(07)V99
001350                                   SIGN IS LEADING SEPARATE.
001360         05  WK-HIST-CATEGORY      PIC X(30).
001370         05  FILLER                PIC X(05).
001380
001390 01  WK-REPORT-COUNTERS.
001400     03  WK-REPORT-ROW-CNT         PIC 9(04) COMP VALUE ZERO.
001410     03  WK-SELECTED-CNT           PIC 9(06) COMP VALUE ZERO.
001420     03  FILLER                    PIC X(02).
001430
001440 01  WK-REPORT-TBL.
001450     03  WK-RE-ENTRY OCCURS 1 TO 5000 TIMES
001460                   DEPENDING ON WK-REPORT-ROW-CNT
001470                   INDEXED BY IDX-RE IDX-RE2 IDX-RE3.
001480         05  WK-RE-DATE            PIC X(08).
001490         05  WK-RE-DESCRIPTION     PIC X(60).
001500         05  WK-RE-AMOUNT          PIC S9(07)V99
001510                                   SIGN IS LEADING SEPARATE.
001520         05  WK-RE-CATEGORY        PIC X(30).
001530         05  WK-RE-ACCOUNT-ID      PIC X(61).
001540         05  WK-RE-ACCOUNT-NAME    PIC X(30).
001550         05  WK-RE-OWNER-NAME      PIC X(30).
001560         05  WK-RE-GROUP-PTR       PIC 9(04) COMP VALUE ZERO.
001570         05  WK-RE-PRINTED-SW      PIC X(01) VALUE 'N'.
001580             88  WK-RE-IS-PRINTED  VALUE 'Y'.
001590         05  FILLER                PIC X(05).
001600
001610 01  WK-GROUP-COUNTERS.
001620     03  WK-GROUP-CNT              PIC 9(04) COMP VALUE ZERO.
001630     03  FILLER                    PIC X(02).
001640
001650 01  WK-GROUP-TBL.
001660     03  WK-GRP-ENTRY OCCURS 1 TO 500 TIMES
001670                   DEPENDING ON WK-GROUP-CNT
001680                   INDEXED BY IDX-GRP IDX-GRP2.
001690         05  WK-GRP-ACCOUNT-ID     PIC X(61).
001700         05  WK-GRP-ACCOUNT-NAME   PIC X(30).
001710         05  WK-GRP-OWNER-NAME     PIC X(30).
001720         05  WK-GRP-COUNT          PIC 9(06) COMP VALUE ZERO.
001730         05  WK-GRP-TOTAL          PIC S9(09)V99
001740                                   SIGN IS LEADING SEPARATE.
001750         05  FILLER                PIC X(05).
001760
001770 01  WK-BATCH-COUNTERS.
001780     03  WK-CREATED-CNT            PIC 9(06) COMP VALUE ZERO.
001790     03  WK-UPDATED-CNT            PIC 9(06) COMP VALUE ZERO.
001800     03  WK-AUTOCAT-CNT            PIC 9(06) COMP VALUE ZERO.
001810     03  WK-NEEDS-REVIEW-CNT       PIC 9(06) COMP VALUE ZERO.
001820     03  WK-PROCESSED-CNT          PIC 9(06) COMP VALUE ZERO.
001830     03  WK-ERROR-CNT              PIC 9(06) COMP VALUE ZERO.
001840     03  WK-ROW-NUMBER             PIC 9(06) COMP VALUE ZERO.
001850     03  FILLER                    PIC X(05).
001860
001870 01  WK-ERROR-AREA.
001880     03  WK-ERROR-ENTRY OCCURS 1 TO 500 TIMES
001890                   DEPENDING ON WK-ERROR-CNT
001900                   INDEXED BY IDX-ERR.
001910         05  WK-ERROR-MSG          PIC X(80).
001920         05  FILLER                PIC X(05).
001930
001940 01  WK-GRAND-TOTAL-AREA.
001950     03  WK-GRAND-TOTAL            PIC S9(09)V99
001960                                   SIGN IS LEADING SEPARATE.
001970     03  WK-EXPENSE-COUNT          PIC 9(06) COMP VALUE ZERO.
001980     03  FILLER                    PIC X(05).
