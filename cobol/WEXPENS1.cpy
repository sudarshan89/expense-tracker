000100*----------------------------------------------------------------*
000110*  WEXPENS1 -- STATEMENT EXTRACT TRANSACTION RECORD             *
000120*  FIXED-LENGTH IMAGE OF ONE ROW OF THE CREDIT CARD STATEMENT   *
000130*  EXTRACT.  EXT-AMOUNT-TXT IS CARRIED AS TEXT BECAUSE THE      *
000140*  EXTRACT MAY DRESS THE AMOUNT WITH A LEADING '$' AND ','      *
000150*  THOUSANDS SEPARATORS -- 2200-PARSE-ONE-DATA-ROW STRIPS THEM  *
000160*  AND EDITS THE RESULT INTO WK-AMOUNT (WWORKAR1).              *
000170*----------------------------------------------------------------*
000180*  HIST:  2014-02-14  RCG  ORIGINAL LAYOUT FOR TK-0118          *
000190*         2017-05-30  JLT  ADDED EXT-CATEGORY-HINT, TK-0177     *
000200*----------------------------------------------------------------*
000210 01  WS-EXT-EXPENSE-REC.
000220     03  EXT-DATE-TXT              PIC X(10).
000230     03  EXT-DESCRIPTION           PIC X(60).
000240     03  EXT-CARD-MEMBER           PIC X(30).
000250     03  EXT-ACCOUNT-NUMBER        PIC X(20).
000260     03  EXT-AMOUNT-TXT            PIC X(15).
000270     03  EXT-EXTENDED-DETAILS      PIC X(100).
000280     03  EXT-STATEMENT-TEXT        PIC X(60).
000290     03  EXT-ADDRESS               PIC X(60).
000300     03  EXT-CITY-STATE            PIC X(30).
000310     03  EXT-ZIP-CODE              PIC X(10).
000320     03  EXT-COUNTRY               PIC X(30).
000330     03  EXT-REFERENCE             PIC X(30).
000340     03  EXT-CATEGORY-HINT         PIC X(30).
000350     03  FILLER                    PIC X(15).
