000100*----------------------------------------------------------------*
000110*  WOWNERS1 -- CARD OWNER MASTER RECORD                          *
000120*  ONE ENTRY PER HOUSEHOLD MEMBER WHO HOLDS A CARD.  THE OWNER   *
000130*  NAME IS THE LOGICAL KEY; CARD-NAME IS HOW THE STATEMENT       *
000140*  EXTRACT SPELLS THE SAME PERSON AND IS USED TO MATCH CARD      *
000150*  MEMBER TEXT COMING OFF THE STATEMENT FILE.                    *
000160*----------------------------------------------------------------*
000170*  HIST:  2014-03-11  RCG  ORIGINAL LAYOUT FOR TK-0118           *
000180*         2019-07-02  RCG  WIDENED CARD-NAME TO MATCH STMT EXTR  *
000190*----------------------------------------------------------------*
000200 01  WS-OWNER-REC.
000210     03  OWN-NAME                     PIC X(30).
000220     03  OWN-CARD-NAME                 PIC X(30).
000230     03  FILLER                        PIC X(10).
