000100*----------------------------------------------------------------*
000110*  WACCTS1 -- CARD ACCOUNT MASTER RECORD                        *
000120*  ONE ENTRY PER CARD/BANK ACCOUNT.  ACT-OWNER-NAME MUST MATCH  *
000130*  A WOWNERS1 OWN-NAME AND ACT-CARD-MEMBER MUST MATCH THAT      *
000140*  OWNER'S OWN-CARD-NAME.  ACCOUNT-ID IS NOT STORED HERE -- IT  *
000150*  IS BUILT AS ACT-ACCOUNT-NAME + ONE SPACE + ACT-OWNER-NAME    *
000160*  WHEREVER A CATEGORY RECORD NEEDS IT (SEE WCATGS1).           *
000170*----------------------------------------------------------------*
000180*  HIST:  2014-03-18  RCG  ORIGINAL LAYOUT FOR TK-0118          *
000190*         2016-11-04  JLT  ADDED ACT-ACTIVE-SW PER TK-0204      *
000200*----------------------------------------------------------------*
000210 01  WS-ACCOUNT-REC.
000220     03  ACT-ACCOUNT-NAME              PIC X(30).
000230     03  ACT-BANK-NAME                 PIC X(30).
000240     03  ACT-OWNER-NAME                PIC X(30).
000250     03  ACT-CARD-MEMBER                PIC X(30).
000260     03  ACT-ACTIVE-SW                  PIC X(01).
000270         88  ACT-ACTIVE                 VALUE 'Y'.
000280         88  ACT-INACTIVE                VALUE 'N'.
000290     03  FILLER                          PIC X(09).
