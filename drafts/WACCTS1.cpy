      *----------------------------------------------------------------*
      *  WACCTS1 -- CARD ACCOUNT MASTER RECORD                        *
      *  ONE ENTRY PER CARD/BANK ACCOUNT.  ACT-OWNER-NAME MUST MATCH  *
      *  A WOWNERS1 OWN-NAME AND ACT-CARD-MEMBER MUST MATCH THAT      *
      *  OWNER'S OWN-CARD-NAME.  ACCOUNT-ID IS NOT STORED HERE -- IT  *
      *  IS BUILT AS ACT-ACCOUNT-NAME + ONE SPACE + ACT-OWNER-NAME    *
      *  WHEREVER A CATEGORY RECORD NEEDS IT (SEE WCATGS1).           *
      *----------------------------------------------------------------*
      *  HIST:  2014-03-18  RCG  ORIGINAL LAYOUT FOR TK-0118          *
      *         2016-11-04  JLT  ADDED ACT-ACTIVE-SW PER TK-0204      *
      *----------------------------------------------------------------*
       01  WS-ACCOUNT-REC.
           03  ACT-ACCOUNT-NAME              PIC X(30).
           03  ACT-BANK-NAME                 PIC X(30).
           03  ACT-OWNER-NAME                PIC X(30).
           03  ACT-CARD-MEMBER                PIC X(30).
           03  ACT-ACTIVE-SW                  PIC X(01).
               88  ACT-ACTIVE                 VALUE 'Y'.
               88  ACT-INACTIVE                VALUE 'N'.
           03  FILLER                          PIC X(09).
