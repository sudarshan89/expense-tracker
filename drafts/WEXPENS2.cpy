      *----------------------------------------------------------------*
      *  WEXPENS2 -- EXPENSE STORE RECORD (PERSISTED EXPENSE)         *
      *  RECORD KEY EXP-ID.  ALTERNATE KEY EXP-REFERENCE (WITH        *
      *  DUPLICATES -- MOST TRANSACTIONS CARRY NO REFERENCE AT ALL)   *
      *  IS THE DEDUP LOOKUP USED BY 5200-DEDUP-BY-REFERENCE.  EXP-   *
      *  ACCOUNT-ID AND EXP-ASSIGNED-CARD-MEMBER ARE SET BY 6400-     *
      *  DERIVE-OWNERSHIP, NEVER KEYED DIRECTLY BY THE EXTRACT.       *
      *----------------------------------------------------------------*
      *  HIST:  2014-02-20  RCG  ORIGINAL LAYOUT FOR TK-0118          *
      *         2016-08-11  JLT  ADDED EXP-NEEDS-REVIEW-SW, TK-0163   *
      *         2019-07-02  RCG  WIDENED CARD MEMBER FIELDS, TK-0220  *
      *         1999-11-30  PDQ  Y2K -- EXP-DATE NOW YYYYMMDD, TK-0099*
      *----------------------------------------------------------------*
       01  WS-EXPENSE-REC.
           03  EXP-ID                    PIC X(36).
           03  EXP-DATE                  PIC X(08).
           03  EXP-DESCRIPTION           PIC X(60).
           03  EXP-CARD-MEMBER           PIC X(30).
           03  EXP-ASSIGNED-CARD-MEMBER  PIC X(30).
           03  EXP-ACCOUNT-NUMBER        PIC X(20).
           03  EXP-ACCOUNT-ID            PIC X(61).
           03  EXP-AMOUNT                PIC S9(7)V99
                                          SIGN IS LEADING SEPARATE.
           03  EXP-EXTENDED-DETAILS      PIC X(100).
           03  EXP-STATEMENT-TEXT        PIC X(60).
           03  EXP-ADDRESS               PIC X(60).
           03  EXP-CITY-STATE            PIC X(30).
           03  EXP-ZIP-CODE              PIC X(10).
           03  EXP-COUNTRY               PIC X(30).
           03  EXP-REFERENCE             PIC X(30).
           03  EXP-CATEGORY-HINT         PIC X(30).
           03  EXP-CATEGORY              PIC X(30).
           03  EXP-AUTOCAT-SW            PIC X(01).
               88  EXP-IS-AUTOCAT        VALUE 'Y'.
               88  EXP-NOT-AUTOCAT       VALUE 'N'.
           03  EXP-NEEDS-REVIEW-SW       PIC X(01).
               88  EXP-NEEDS-REVIEW      VALUE 'Y'.
               88  EXP-REVIEW-NOT-NEEDED VALUE 'N'.
           03  FILLER                    PIC X(20).
