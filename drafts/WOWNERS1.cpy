      *----------------------------------------------------------------*
      *  WOWNERS1 -- CARD OWNER MASTER RECORD                          *
      *  ONE ENTRY PER HOUSEHOLD MEMBER WHO HOLDS A CARD.  THE OWNER   *
      *  NAME IS THE LOGICAL KEY; CARD-NAME IS HOW THE STATEMENT       *
      *  EXTRACT SPELLS THE SAME PERSON AND IS USED TO MATCH CARD      *
      *  MEMBER TEXT COMING OFF THE STATEMENT FILE.                    *
      *----------------------------------------------------------------*
      *  HIST:  2014-03-11  RCG  ORIGINAL LAYOUT FOR TK-0118           *
      *         2019-07-02  RCG  WIDENED CARD-NAME TO MATCH STMT EXTR  *
      *----------------------------------------------------------------*
       01  WS-OWNER-REC.
           03  OWN-NAME                     PIC X(30).
           03  OWN-CARD-NAME                 PIC X(30).
           03  FILLER                        PIC X(10).
