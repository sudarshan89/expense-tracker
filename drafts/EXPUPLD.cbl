000100*----------------------------------------------------------------*
000110*  PROGRAM:  EXPUPLD.CBL   (PROGRAM-ID ExpUpld)                  *
000120*  PURPOSE:  HOUSEHOLD CREDIT CARD STATEMENT UPLOAD BATCH.       *
000130*            READS THE MONTHLY STATEMENT EXTRACT, VALIDATES     *
000140*            EACH TRANSACTION, AUTO-ASSIGNS A SPENDING CATEGORY *
000150*            AND OWNING ACCOUNT, POSTS THE RESULT TO THE        *
000160*            EXPENSE STORE, AND PRINTS THE EXPENSES-BY-ACCOUNT  *
000170*            REPORT FOR THE PRIOR CALENDAR MONTH.                *
000180*----------------------------------------------------------------*
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ExpUpld.
000210 AUTHOR.        R C GUNDERSON.
000220 INSTALLATION.  HOUSEHOLD FINANCE - BATCH SYSTEMS.
000230 DATE-WRITTEN.  02/14/2014.
000240 DATE-COMPILED.
000250 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000260*----------------------------------------------------------------*
000270*  CHANGE LOG                                                    *
000280*----------------------------------------------------------------*
000290*  DATE-WRITTEN  02/14/14  RCG  TK-0118  ORIGINAL PROGRAM --     *
000300*                               VALIDATE, LOAD MASTERS, PARSE.   *
000310*         02/20/14  RCG  TK-0118  ADDED EXPENSE STORE WRITE-BACK.*
000320*         03/11/14  RCG  TK-0118  ADDED OWNER/ACCOUNT MASTERS.   *
000330*         03/18/14  RCG  TK-0118  ADDED CATEGORIZATION ENGINE.   *
000340*         04/02/14  RCG  TK-0118  ADDED EXPENSES BY ACCOUNT RPT. *
000350*         07/30/14  RCG  TK-0133  FIXED DEDUP-BY-REFERENCE WHEN  *
000360*                               REFERENCE IS BLANK ON THE ROW.   *
000370*         11/04/16  JLT  TK-0163  ADDED 90-DAY HISTORICAL MATCH  *
000380*                               STEP AHEAD OF LABEL MATCHING.    *
000390*         08/11/16  JLT  TK-0163  ADDED NEEDS-REVIEW COUNTER AND *
000400*                               UNKNOWN FALLBACK CATEGORY LOOKUP.*
000410*         01/09/18  JLT  TK-0190  WIDENED LABEL TABLE TO 20 PER  *
000420*                               CATEGORY, RESEQUENCED 6000 SERIES*
000430*         05/15/18  PDQ  TK-0201  EXPENSE DATE NOW STORED        *
000440*                               YYYYMMDD, WINDOW MATH 4-DIGIT YR.*
000450*         07/02/19  RCG  TK-0220  CARD MEMBER FIELDS WIDENED TO  *
000460*                               MATCH REVISED STATEMENT EXTRACT. *
000470*         09/20/21  MDP  TK-0244  REWROTE REPORT SECTION FOR     *
000480*                               OWNER CONTROL BREAKS, DROPPED    *
000490*                               CARD-PAYMENTS GROUP FROM BODY.   *
000500*         01/06/23  MDP  TK-0271  GRAND TOTAL NOW EXCLUDES THE   *
000510*                               CARD-PAYMENTS GROUP PER AUDIT.   *
000520*         06/14/24  SBH  TK-0305  ADDED INPUT FILE SIZE AND TEXT *
000530*                               VALIDITY CHECKS AHEAD OF PARSE.  *
000540*         03/02/25  SBH  TK-0318  CAPPED DISPLAYED ERROR LIST AT *
000550*                               10 LINES PER HELP DESK REQUEST.  *
000560*----------------------------------------------------------------*
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.   GENERIC-SERIES.
000610 OBJECT-COMPUTER.   GENERIC-SERIES.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS NUMERIC-TEXT IS "0" THRU "9"
000650     UPSI-0 ON STATUS IS REPORT-ONLY-SW.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT OPTIONAL EXT-EXPENSE-FILE ASSIGN TO "EXTRFILE"
000700            ORGANIZATION IS SEQUENTIAL
000710            FILE STATUS  IS FS-EXTRACT.
000720
000730     SELECT OPTIONAL OWNER-FILE      ASSIGN TO "OWNRFILE"
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS  IS FS-OWNER.
000760
000770     SELECT OPTIONAL ACCOUNT-FILE    ASSIGN TO "ACCTFILE"
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS  IS FS-ACCOUNT.
000800
000810     SELECT OPTIONAL CATEGORY-FILE   ASSIGN TO "CATGFILE"
000820            ORGANIZATION IS SEQUENTIAL
000830            FILE STATUS  IS FS-CATEGORY.
000840
000850     SELECT EXPENSE-FILE             ASSIGN TO "EXPNFILE"
000860            ORGANIZATION IS INDEXED
000870            ACCESS MODE  IS DYNAMIC
000880            RECORD KEY   IS EXP-ID
000890            ALTERNATE RECORD KEY IS EXP-REFERENCE
000900                      WITH DUPLICATES
000910            FILE STATUS  IS FS-EXPENSE.
000920
000930     SELECT REPORT-FILE              ASSIGN TO "RPTOFILE"
000940            ORGANIZATION IS LINE SEQUENTIAL
000950            FILE STATUS  IS FS-REPORT.
000960
000970     SELECT OPTIONAL PARM-FILE       ASSIGN TO "RPTPPARM"
000980            ORGANIZATION IS SEQUENTIAL
000990            FILE STATUS  IS FS-PARM.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  EXT-EXPENSE-FILE
001040     RECORDING MODE IS F
001050     LABEL RECORD IS STANDARD.
001060 COPY WEXPENS1.
001070
001080 FD  OWNER-FILE
001090     RECORDING MODE IS F
001100     LABEL RECORD IS STANDARD.
001110 COPY WOWNERS1.
001120
001130 FD  ACCOUNT-FILE
001140     RECORDING MODE IS F
001150     LABEL RECORD IS STANDARD.
001160 COPY WACCTS1.
001170
001180 FD  CATEGORY-FILE
001190     RECORDING MODE IS F
001200     LABEL RECORD IS STANDARD.
001210 COPY WCATGS1.
001220
001230 FD  EXPENSE-FILE
001240     LABEL RECORD IS STANDARD.
001250 COPY WEXPENS2.
001260
001270 FD  REPORT-FILE
001280     LABEL RECORD IS STANDARD.
001290 01  REPORT-LINE                      PIC X(132).
001300
001310 FD  PARM-FILE
001320     RECORDING MODE IS F
001330     LABEL RECORD IS STANDARD.
001340 COPY WRPTPRM.
001350
001360 WORKING-STORAGE SECTION.
001370 COPY WWORKAR1.
001380
001390 77  FS-EXTRACT                       PIC X(02) VALUE SPACES.
001400 77  FS-OWNER                         PIC X(02) VALUE SPACES.
001410 77  FS-ACCOUNT                       PIC X(02) VALUE SPACES.
001420 77  FS-CATEGORY                      PIC X(02) VALUE SPACES.
001430 77  FS-EXPENSE                       PIC X(02) VALUE SPACES.
001440 77  FS-REPORT                        PIC X(02) VALUE SPACES.
001450 77  FS-PARM                          PIC X(02) VALUE SPACES.
001460 77  WK-AMT-POS                       PIC 9(02) COMP VALUE ZERO.
001470 77  WK-HIST-AMT-DIFF                 PIC S9(07)V99
001480                                       SIGN IS LEADING SEPARATE.
001490 77  WK-SUBSTR-POS                    PIC 9(03) COMP VALUE ZERO.
001500 77  WK-SUBSTR-LAST                   PIC 9(03) COMP VALUE ZERO.
001510 77  WK-AMT-DOT-CNT                   PIC 9(02) COMP VALUE ZERO.
001520 77  WK-AMT-DIGIT-CNT                 PIC 9(02) COMP VALUE ZERO.
001530 77  WK-AMT-BAD-SW                    PIC X(01) VALUE 'N'.
001540     88  WK-AMT-BAD                   VALUE 'Y'.
001550 77  WK-CATNM-LEN                     PIC 9(02) COMP VALUE ZERO.
001560 77  WK-CATNM-POS                     PIC 9(02) COMP VALUE ZERO.
001570 77  WK-HDR-ITEM-SW                   PIC X(01) VALUE 'N'.
001580     88  WK-HDR-HAS-ITEM              VALUE 'Y'.
001590
001600 01  WK-SPLIT-AREA.
001610     03  WK-SPLIT-POS                PIC 9(03) COMP VALUE ZERO.
001620     03  WK-SPLIT-END                PIC 9(03) COMP VALUE ZERO.
001630     03  WK-SPLIT-NAME-LEN           PIC 9(03) COMP VALUE ZERO.
001640     03  WK-SPLIT-OWNER-START        PIC 9(03) COMP VALUE ZERO.
001650     03  WK-SPLIT-ACCOUNT-NAME       PIC X(30).
001660     03  WK-SPLIT-OWNER-NAME         PIC X(30).
001670     03  WK-SPLIT-BAD-SW             PIC X(01) VALUE 'N'.
001680         88  WK-SPLIT-BAD            VALUE 'Y'.
001690     03  WK-SPLIT-FOUND-SW           PIC X(01) VALUE 'N'.
001700         88  WK-SPLIT-FOUND          VALUE 'Y'.
001710     03  WK-GROUP-MATCH-PTR          PIC 9(04) COMP VALUE ZERO.
001720     03  FILLER                      PIC X(05).
001730
001740 01  WK-GRP-SWAP-AREA.
001750     03  WK-GRP-SWAP-ACCOUNT-ID      PIC X(61).
001760     03  WK-GRP-SWAP-ACCOUNT-NAME    PIC X(30).
001770     03  WK-GRP-SWAP-OWNER-NAME      PIC X(30).
001780     03  WK-GRP-SWAP-COUNT           PIC 9(06) COMP.
001790     03  WK-GRP-SWAP-TOTAL           PIC S9(09)V99
001800                                     SIGN IS LEADING SEPARATE.
001810     03  FILLER                      PIC X(05).
001820
001830 01  WK-SWITCHES.
001840     03  WK-INPUT-FILE-SW              PIC X(01) VALUE 'N'.
001850         88  WK-INPUT-FILE-OK          VALUE 'Y'.
001860         88  WK-INPUT-FILE-BAD         VALUE 'N'.
001870     03  WK-HEADER-SW                   PIC X(01) VALUE 'N'.
001880         88  WK-HEADER-OK               VALUE 'Y'.
001890         88  WK-HEADER-BAD              VALUE 'N'.
001900     03  WK-EXTRACT-EOF-SW               PIC X(01) VALUE 'N'.
001910         88  WK-EXTRACT-EOF              VALUE 'Y'.
001920     03  WK-EXPENSE-EOF-SW                PIC X(01) VALUE 'N'.
001930         88  WK-EXPENSE-EOF               VALUE 'Y'.
001940     03  WK-ROW-VALID-SW                   PIC X(01) VALUE 'N'.
001950         88  WK-ROW-IS-VALID               VALUE 'Y'.
001960         88  WK-ROW-NOT-VALID              VALUE 'N'.
001970     03  WK-DEDUP-FOUND-SW                  PIC X(01) VALUE 'N'.
001980         88  WK-DEDUP-FOUND                 VALUE 'Y'.
001990     03  WK-SKIP-EXPENSE-SW                  PIC X(01) VALUE 'N'.
002000         88  WK-SKIP-THIS-EXPENSE             VALUE 'Y'.
002010     03  WK-LABEL-HIT-SW                    PIC X(01) VALUE 'N'.
002020         88  WK-LABEL-HIT                    VALUE 'Y'.
002030     03  WK-CAT-FOUND-SW                     PIC X(01) VALUE 'N'.
002040         88  WK-CAT-FOUND                    VALUE 'Y'.
002050     03  WK-EXPENSE-OPEN-SW                   PIC X(01) VALUE 'N'.
002060         88  WK-EXPENSE-IS-OPEN               VALUE 'Y'.
002070     03  WK-ANY-GRP-PRINTED-SW                PIC X(01) VALUE 'N'.
002080         88  WK-ANY-GRP-PRINTED               VALUE 'Y'.
002090     03  FILLER                                PIC X(05).
002100
002110 01  WK-OWNER-BREAK-AREA.
002120     03  WK-LAST-OWNER-NAME            PIC X(30).
002130     03  WK-OWNER-START-GRP            PIC 9(04) COMP VALUE ZERO.
002140     03  WK-OWNER-LAST-GRP             PIC 9(04) COMP VALUE ZERO.
002150     03  WK-OWNER-RUN-TOTAL            PIC S9(09)V99
002160                                SIGN IS LEADING SEPARATE.
002170     03  WK-BEST-RE-PTR                PIC 9(04) COMP VALUE ZERO.
002180     03  FILLER                        PIC X(05).
002190
002200 01  WK-CATORDER-COUNTERS.
002210     03  WK-CATORDER-FIRST-CNT         PIC 9(04) COMP VALUE ZERO.
002220     03  WK-CATORDER-REST-CNT          PIC 9(04) COMP VALUE ZERO.
002230     03  WK-CATORDER-REST-POS          PIC 9(04) COMP VALUE ZERO.
002240     03  FILLER                        PIC X(05).
002250
002260*    REPORT-ONLY-SW IS RAISED BY UPSI-0 WHEN THE NIGHTLY
002270*    SCHEDULER WANTS THE REPORT RERUN WITHOUT A NEW UPLOAD.
002280 01  WK-UPSI-SWITCHES.
002290     03  REPORT-ONLY-SW                 PIC X(01) VALUE 'N'.
002300     03  FILLER                         PIC X(03).
002310
002320 01  WK-CURRENT-EXPENSE.
002330     03  WK-CE-ID                       PIC X(36).
002340     03  WK-CE-DATE                     PIC X(08).
002350     03  WK-CE-DESCRIPTION               PIC X(60).
002360     03  WK-CE-CARD-MEMBER               PIC X(30).
002370     03  WK-CE-ASSIGNED-CARD-MEMBER      PIC X(30).
002380     03  WK-CE-ACCOUNT-NUMBER            PIC X(20).
002390     03  WK-CE-ACCOUNT-ID                PIC X(61).
002400     03  WK-CE-AMOUNT                    PIC S9(07)V99
002410                                         SIGN IS LEADING SEPARATE.
002420     03  WK-CE-EXTENDED-DETAILS           PIC X(100).
002430     03  WK-CE-STATEMENT-TEXT             PIC X(60).
002440     03  WK-CE-ADDRESS                    PIC X(60).
002450     03  WK-CE-CITY-STATE                  PIC X(30).
002460     03  WK-CE-ZIP-CODE                     PIC X(10).
002470     03  WK-CE-COUNTRY                       PIC X(30).
002480     03  WK-CE-REFERENCE                      PIC X(30).
002490     03  WK-CE-CATEGORY-HINT                   PIC X(30).
002500     03  WK-CE-CATEGORY                         PIC X(30).
002510     03  WK-CE-AUTOCAT-SW                        PIC X(01).
002520     03  WK-CE-NEEDS-REVIEW-SW                    PIC X(01).
002530     03  WK-CE-NORM-DESC                          PIC X(100).
002540     03  WK-CE-NORM-CARD                          PIC X(100).
002550     03  FILLER                                    PIC X(10).
002560
002570 01  WK-MSG-AREA.
002580     03  WK-MSG-TEXT                    PIC X(80).
002590     03  WK-MSG-LEN                     PIC 9(03) COMP VALUE ZERO.
002600     03  WK-MSG-NUM                     PIC ZZZZZ9.
002610     03  WK-MSG-NUM-START               PIC 9(02) COMP VALUE ZERO.
002620     03  FILLER                         PIC X(03).
002630
002640 01  WK-NEXT-ID-AREA.
002650     03  WK-NEXT-SEQ                    PIC 9(09) COMP VALUE ZERO.
002660     03  WK-NEXT-SEQ-ED                 PIC 9(09).
002670     03  WK-SEEN-SEQ                    PIC 9(09) COMP VALUE ZERO.
002680     03  FILLER                         PIC X(05).
002690
002700*    90-DAY LOOKBACK WINDOW FOR THE HISTORICAL MATCH STEP,
002710*    AND THE REPORT'S PRIOR-MONTH DEFAULT WINDOW.
002720 01  WK-DATE-WINDOW-AREA.
002730     03  WK-TODAY-YYYYMMDD              PIC 9(08).
002740     03  WK-HISTORY-CUTOFF              PIC 9(08).
002750     03  WK-REPORT-START                PIC 9(08).
002760     03  WK-REPORT-START-X   REDEFINES WK-REPORT-START
002770                             PIC X(08).
002780     03  WK-REPORT-END                  PIC 9(08).
002790     03  WK-REPORT-END-X     REDEFINES WK-REPORT-END
002800                             PIC X(08).
002810     03  WK-MONTH-NUM                   PIC 9(02) COMP VALUE ZERO.
002820     03  WK-YEAR-NUM                    PIC 9(04) COMP VALUE ZERO.
002830     03  FILLER                         PIC X(05).
002840
002850 01  WK-MONTH-NAME-LIT              PIC X(36)
002860             VALUE 'JanFebMarAprMayJunJulAugSepOctNovDec'.
002870 01  WK-MONTH-NAME-TBL REDEFINES WK-MONTH-NAME-LIT.
002880     03  WK-MONTH-ABBR OCCURS 12 TIMES  PIC X(03).
002890
002900*    UPPERCASE TWIN OF WK-MONTH-NAME-TBL, USED ONLY TO MATCH THE
002910*    RPTPPARM MONTH NAME CASE-INSENSITIVELY -- TK-0312.
002920 01  WK-MONTH-NAME-UC-LIT           PIC X(36)
002930             VALUE 'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
002940 01  WK-MONTH-NAME-UC-TBL REDEFINES WK-MONTH-NAME-UC-LIT.
002950     03  WK-MONTH-ABBR-UC OCCURS 12 TIMES
002960                   INDEXED BY IDX-MONTH  PIC X(03).
002970
002980 01  CTE-CASE-FOLD-AREA.
002990     03  CTE-LOWER-ALPHABET    PIC X(26)
003000                   VALUE 'abcdefghijklmnopqrstuvwxyz'.
003010     03  CTE-UPPER-ALPHABET    PIC X(26)
003020                   VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003030
003040*    OPTIONAL REPORT FILTER PARAMETERS LOADED BY 4050-READ-RPT-
003050*    PARM FROM RPTPPARM -- ALL BLANK MEANS NO FILTER.  TK-0312.
003060 01  WK-RPT-FILTER-AREA.
003070     03  WK-FILTER-CATEGORY        PIC X(30) VALUE SPACES.
003080     03  WK-FILTER-CARD-MEMBER     PIC X(30) VALUE SPACES.
003090     03  WK-FILTER-NEEDS-REVIEW-SW PIC X(01) VALUE SPACE.
003100     03  FILLER                    PIC X(05).
003110
003120 01  WK-MONTH-PARSE-AREA.
003130     03  WK-PARM-MONTH-UC          PIC X(03) VALUE SPACES.
003140     03  WK-MONTH-FOUND-SW         PIC X(01) VALUE 'N'.
003150         88  WK-MONTH-FOUND        VALUE 'Y'.
003160     03  FILLER                    PIC X(04).
003170
003180
003190 01  WK-EDITED-AMOUNTS.
003200     03  WK-ED-AMOUNT                   PIC $,$$$,$$9.99-.
003210     03  WK-ED-AMOUNT-ABS                PIC $,$$$,$$9.99.
003220     03  WK-ED-GRAND-TOTAL                PIC $,$$$,$$9.99-.
003230     03  WK-ED-GROUP-TOTAL                 PIC $,$$$,$$9.99-.
003240     03  WK-ED-OWNER-TOTAL                  PIC $,$$$,$$9.99-.
003250     03  FILLER                                PIC X(05).
003260
003270*    DAY-BY-DAY ROLLBACK AREA FOR THE 90-DAY HISTORY CUTOFF --
003280*    NO INTRINSIC FUNCTIONS, SO WE WALK THE CALENDAR BACK ONE
003290*    DAY AT A TIME THE WAY VAL_DATE WALKS LEAP YEARS.
003300 01  WK-CUTOFF-CALC-AREA.
003310     03  WK-DAYS-LEFT                  PIC 9(03) COMP.
003320     03  WK-CUT-YY                     PIC 9(04).
003330     03  WK-CUT-MM                     PIC 9(02).
003340     03  WK-CUT-DD                     PIC 9(02).
003350     03  WK-CUT-LEAP-SW                PIC X(01).
003360         88  WK-CUT-IS-LEAP            VALUE 'Y'
003370                               WHEN SET TO FALSE IS 'N'.
003380     03  WK-CUT-DIM                    PIC 9(02).
003390     03  FILLER                        PIC X(05).
003400
003410 01  WK-DIM-LIT                     PIC X(24)
003420                         VALUE '312831303130313130313031'.
003430 01  WK-DIM-TBL REDEFINES WK-DIM-LIT.
003440     03  WK-DIM-ENTRY OCCURS 12 TIMES  PIC 9(02).
003450
003460 01  HD-REPORT-TITLE-LINE.
003470     03  FILLER                     PIC X(01) VALUE SPACE.
003480     03  FILLER                     PIC X(28)
003490                             VALUE 'Expenses by Account Report'.
003500     03  FILLER                     PIC X(103) VALUE SPACES.
003510
003520 01  HD-REPORT-FILTER-LINE.
003530     03  FILLER                     PIC X(01) VALUE SPACE.
003540     03  HD-FILTER-LABEL            PIC X(20) VALUE SPACES.
003550     03  FILLER                     PIC X(111) VALUE SPACES.
003560
003570 01  HD-REPORT-RANGE-LINE.
003580     03  FILLER                     PIC X(01) VALUE SPACE.
003590     03  FILLER                     PIC X(07) VALUE 'Range: '.
003600     03  HD-RANGE-START              PIC X(10) VALUE SPACES.
003610     03  FILLER                     PIC X(04) VALUE ' to '.
003620     03  HD-RANGE-END                 PIC X(10) VALUE SPACES.
003630     03  FILLER                     PIC X(100) VALUE SPACES.
003640
003650 01  HD-REPORT-TOTAL-LINE.
003660     03  FILLER                     PIC X(01) VALUE SPACE.
003670     03  FILLER                     PIC X(14)
003680                                 VALUE 'Total Amount: '.
003690     03  HD-TOTAL-AMOUNT            PIC X(13) VALUE SPACES.
003700     03  FILLER                     PIC X(01) VALUE SPACES.
003710     03  FILLER                     PIC X(07) VALUE 'Count: '.
003720     03  HD-TOTAL-COUNT             PIC ZZZ,ZZ9.
003730     03  FILLER                     PIC X(89) VALUE SPACES.
003740
003750 01  HD-OWNER-BANNER-LINE.
003760     03  FILLER                     PIC X(132) VALUE ALL '='.
003770
003780 01  HD-OWNER-NAME-LINE.
003790     03  FILLER                     PIC X(01) VALUE SPACE.
003800     03  FILLER                     PIC X(07) VALUE 'Owner: '.
003810     03  HD-OWNER-NAME              PIC X(30) VALUE SPACES.
003820     03  FILLER                     PIC X(94) VALUE SPACES.
003830
003840 01  HD-SUMMARY-HEAD-LINE.
003850     03  FILLER                     PIC X(01) VALUE SPACE.
003860     03  FILLER                     PIC X(25) VALUE 'Account'.
003870     03  FILLER                     PIC X(10) VALUE 'Count'.
003880     03  FILLER                    PIC X(15) VALUE 'Total Amount'.
003890     03  FILLER                     PIC X(81) VALUE SPACES.
003900
003910 01  HD-SUMMARY-DETAIL-LINE.
003920     03  FILLER                     PIC X(01) VALUE SPACE.
003930     03  SM-ACCOUNT-NAME            PIC X(25) VALUE SPACES.
003940     03  SM-COUNT                   PIC ZZZ,ZZ9.
003950     03  FILLER                     PIC X(03) VALUE SPACES.
003960     03  SM-TOTAL-AMOUNT            PIC X(14) VALUE SPACES.
003970     03  FILLER                     PIC X(82) VALUE SPACES.
003980
003990 01  HD-OWNER-TOTAL-LINE.
004000     03  FILLER                     PIC X(01) VALUE SPACE.
004010     03  OT-OWNER-NAME              PIC X(30) VALUE SPACES.
004020     03  FILLER                     PIC X(07) VALUE ' Total:'.
004030     03  FILLER                     PIC X(01) VALUE SPACE.
004040     03  OT-TOTAL-AMOUNT            PIC X(14) VALUE SPACES.
004050     03  FILLER                     PIC X(79) VALUE SPACES.
004060
004070 01  HD-ACCOUNT-DETAIL-HEAD-LINE.
004080     03  FILLER                     PIC X(01) VALUE SPACE.
004090     03  AD-ACCOUNT-NAME            PIC X(25) VALUE SPACES.
004100     03  FILLER                     PIC X(08) VALUE 'Count: '.
004110     03  AD-COUNT                   PIC ZZZ,ZZ9.
004120     03  FILLER                     PIC X(03) VALUE ' | '.
004130     03  FILLER                     PIC X(07) VALUE 'Total: '.
004140     03  AD-TOTAL-AMOUNT            PIC X(14) VALUE SPACES.
004150     03  FILLER                     PIC X(67) VALUE SPACES.
004160
004170 01  HD-EXPENSE-DETAIL-LINE.
004180     03  FILLER                     PIC X(03) VALUE SPACES.
004190     03  DT-DATE                    PIC X(10) VALUE SPACES.
004200     03  FILLER                     PIC X(02) VALUE SPACES.
004210     03  DT-DESCRIPTION             PIC X(43) VALUE SPACES.
004220     03  DT-AMOUNT                  PIC X(12) VALUE SPACES.
004230     03  FILLER                     PIC X(02) VALUE SPACES.
004240     03  DT-CATEGORY                PIC X(15) VALUE SPACES.
004250     03  FILLER                     PIC X(45) VALUE SPACES.
004260
004270 01  HD-BATCH-SUMMARY-LINE.
004280     03  FILLER                     PIC X(132) VALUE SPACES.
004290
004300
004310 PROCEDURE DIVISION.
004320
004330 MAIN-PARAGRAPH.
004340     MOVE 'N' TO WK-EXPENSE-OPEN-SW.
004350     PERFORM 1000-VALIDATE-INPUT-FILE THRU 1000-EXIT.
004360     IF WK-INPUT-FILE-BAD
004370         GO TO 9500-WRAPUP.
004380
004390     PERFORM 1900-LOAD-MASTERS  THRU 1900-EXIT.
004400     PERFORM 1950-LOAD-HISTORY  THRU 1950-EXIT.
004410     MOVE 'Y' TO WK-EXPENSE-OPEN-SW.
004420     PERFORM 2000-PARSE-INPUT-FILE THRU 2000-EXIT.
004430
004440 9500-WRAPUP.
004450     PERFORM 9000-PRINT-BATCH-SUMMARY THRU 9000-EXIT.
004460     PERFORM 4000-DERIVE-MONTH-WINDOW THRU 4000-EXIT.
004470     PERFORM 7000-BUILD-REPORT        THRU 7000-EXIT.
004480     OPEN OUTPUT REPORT-FILE.
004490     PERFORM 8000-PRINT-REPORT        THRU 8000-EXIT.
004500     CLOSE REPORT-FILE.
004510     IF WK-EXPENSE-IS-OPEN
004520         CLOSE EXPENSE-FILE.
004530     STOP RUN.
004540
004550*----------------------------------------------------------------*
004560*  1000-VALIDATE-INPUT-FILE -- REJECT AN EMPTY EXTRACT, ONE      *
004570*  OVER 500K, OR ONE THAT IS NOT PLAIN TEXT, BEFORE A SINGLE     *
004580*  ROW IS PARSED.  TK-0305.                                     *
004590*----------------------------------------------------------------*
004600 1000-VALIDATE-INPUT-FILE.
004610     SET WK-INPUT-FILE-BAD TO TRUE.
004620     MOVE ZERO               TO WK-ROW-NUMBER.
004630     MOVE ZERO               TO WK-SEEN-SEQ.
004640
004650     OPEN INPUT EXT-EXPENSE-FILE.
004660     IF FS-EXTRACT = '35'
004670         MOVE 'Input file not found'  TO WK-MSG-TEXT
004680         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
004690         GO TO 1000-EXIT
004700     END-IF.
004710
004720     READ EXT-EXPENSE-FILE
004730         AT END
004740             MOVE 'Input file is empty' TO WK-MSG-TEXT
004750             PERFORM 9900-LOG-ERROR THRU 9900-EXIT
004760             CLOSE EXT-EXPENSE-FILE
004770             GO TO 1000-EXIT.
004780
004790     PERFORM 1100-CHECK-INPUT-TEXT THRU 1100-EXIT.
004800     IF WK-INPUT-FILE-BAD
004810         CLOSE EXT-EXPENSE-FILE
004820         GO TO 1000-EXIT.
004830
004840     MOVE 1 TO WK-SEEN-SEQ.
004850     PERFORM 1050-COUNT-ONE-RECORD THRU 1050-EXIT
004860         UNTIL WK-EXTRACT-EOF.
004870     CLOSE EXT-EXPENSE-FILE.
004880     MOVE 'N' TO WK-EXTRACT-EOF-SW.
004890
004900*    EXT-EXPENSE-FILE IS RECORDING MODE F, 500 BYTES/RECORD,
004910*    SO 1000 RECORDS IS THE 500K LIMIT.
004920     IF WK-SEEN-SEQ > 1000
004930         MOVE 'Input file exceeds 500 KB limit' TO WK-MSG-TEXT
004940         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
004950         GO TO 1000-EXIT.
004960
004970     SET WK-INPUT-FILE-OK TO TRUE.
004980 1000-EXIT.
004990     EXIT.
005000
005010 1050-COUNT-ONE-RECORD.
005020     ADD 1 TO WK-SEEN-SEQ.
005030     READ EXT-EXPENSE-FILE
005040         AT END SET WK-EXTRACT-EOF TO TRUE.
005050 1050-EXIT.
005060     EXIT.
005070
005080*----------------------------------------------------------------*
005090*  1100-CHECK-INPUT-TEXT -- CRUDE "IS THIS TEXT" CHECK ON THE    *
005100*  HEADER ROW.  A BINARY/GARBLED EXTRACT CARRIES LOW-VALUES OR   *
005110*  HIGH-VALUES BYTES WHERE PLAIN TEXT NEVER DOES.                *
005120*----------------------------------------------------------------*
005130 1100-CHECK-INPUT-TEXT.
005140     SET WK-INPUT-FILE-OK TO TRUE.
005150     IF EXT-DATE-TXT = LOW-VALUES OR EXT-DATE-TXT = HIGH-VALUES
005160        OR EXT-DESCRIPTION = LOW-VALUES
005170        OR EXT-DESCRIPTION = HIGH-VALUES
005180         MOVE 'Input file is not valid text' TO WK-MSG-TEXT
005190         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
005200         SET WK-INPUT-FILE-BAD TO TRUE.
005210 1100-EXIT.
005220     EXIT.
005230
005240*----------------------------------------------------------------*
005250*  1900-LOAD-MASTERS -- BRING THE OWNER, ACCOUNT AND CATEGORY    *
005260*  MASTERS INTO CORE.  THESE ARE SMALL ENOUGH TO SIT IN TABLES   *
005270*  FOR THE WHOLE RUN.  TK-0118.                                  *
005280*----------------------------------------------------------------*
005290 1900-LOAD-MASTERS.
005300     PERFORM 1910-LOAD-OWNER-MASTER    THRU 1910-EXIT.
005310     PERFORM 1920-LOAD-ACCOUNT-MASTER  THRU 1920-EXIT.
005320     PERFORM 1930-LOAD-CATEGORY-MASTER THRU 1930-EXIT.
005330 1900-EXIT.
005340     EXIT.
005350
005360 1910-LOAD-OWNER-MASTER.
005370     OPEN INPUT OWNER-FILE.
005380     IF FS-OWNER = '35'
005390         GO TO 1910-EXIT.
005400     READ OWNER-FILE
005410         AT END MOVE '10' TO FS-OWNER.
005420     PERFORM 1915-ADD-ONE-OWNER THRU 1915-EXIT
005430         UNTIL FS-OWNER = '10'.
005440     CLOSE OWNER-FILE.
005450 1910-EXIT.
005460     EXIT.
005470
005480*    OWN-NAME AND OWN-CARD-NAME ARE BOTH REQUIRED -- A MASTER ROW
005490*    WITH EITHER ONE BLANK IS SKIPPED AND LOGGED RATHER THAN
005500*    LOADED.  TK-0262.
005510 1915-ADD-ONE-OWNER.
005520     IF OWN-NAME = SPACES OR OWN-CARD-NAME = SPACES
005530         MOVE 'Skipped Owner master row -- required field blank'
005540                                     TO WK-MSG-TEXT
005550         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
005560         GO TO 1915-READ-NEXT.
005570     IF WK-OWNER-CNT < CTE-MAX-OWNERS
005580         ADD 1 TO WK-OWNER-CNT
005590         SET IDX-OWNER TO WK-OWNER-CNT
005600         MOVE OWN-NAME      TO WK-OWNER-NAME (IDX-OWNER)
005610         MOVE OWN-CARD-NAME TO WK-OWNER-CARD-NAME (IDX-OWNER)
005620     END-IF.
005630 1915-READ-NEXT.
005640     READ OWNER-FILE
005650         AT END MOVE '10' TO FS-OWNER.
005660 1915-EXIT.
005670     EXIT.
005680
005690 1920-LOAD-ACCOUNT-MASTER.
005700     OPEN INPUT ACCOUNT-FILE.
005710     IF FS-ACCOUNT = '35'
005720         GO TO 1920-EXIT.
005730     READ ACCOUNT-FILE
005740         AT END MOVE '10' TO FS-ACCOUNT.
005750     PERFORM 1925-ADD-ONE-ACCOUNT THRU 1925-EXIT
005760         UNTIL FS-ACCOUNT = '10'.
005770     CLOSE ACCOUNT-FILE.
005780 1920-EXIT.
005790     EXIT.
005800
005810*    ACCOUNT-NAME, BANK-NAME, OWNER-NAME AND CARD-MEMBER ARE ALL
005820*    REQUIRED -- A MASTER ROW WITH ANY ONE OF THEM BLANK IS
005830*    SKIPPED AND LOGGED RATHER THAN LOADED.  TK-0262.
005840 1925-ADD-ONE-ACCOUNT.
005850     IF ACT-ACCOUNT-NAME = SPACES OR ACT-BANK-NAME = SPACES
005860        OR ACT-OWNER-NAME = SPACES OR ACT-CARD-MEMBER = SPACES
005870         MOVE 'Skipped Account master row -- required field blank'
005880                                     TO WK-MSG-TEXT
005890         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
005900         GO TO 1925-READ-NEXT.
005910     IF WK-ACCOUNT-CNT < CTE-MAX-ACCOUNTS
005920         ADD 1 TO WK-ACCOUNT-CNT
005930         SET IDX-ACCOUNT TO WK-ACCOUNT-CNT
005940         MOVE ACT-ACCOUNT-NAME
005950                    TO WK-ACT-ACCOUNT-NAME (IDX-ACCOUNT)
005960         MOVE ACT-BANK-NAME
005970                    TO WK-ACT-BANK-NAME (IDX-ACCOUNT)
005980         MOVE ACT-OWNER-NAME
005990                    TO WK-ACT-OWNER-NAME (IDX-ACCOUNT)
006000         MOVE ACT-CARD-MEMBER
006010                    TO WK-ACT-CARD-MEMBER (IDX-ACCOUNT)
006020         MOVE ACT-ACTIVE-SW
006030                    TO WK-ACT-ACTIVE-SW (IDX-ACCOUNT)
006040     END-IF.
006050 1925-READ-NEXT.
006060     READ ACCOUNT-FILE
006070         AT END MOVE '10' TO FS-ACCOUNT.
006080 1925-EXIT.
006090     EXIT.
006100
006110 1930-LOAD-CATEGORY-MASTER.
006120     OPEN INPUT CATEGORY-FILE.
006130     IF FS-CATEGORY = '35'
006140         GO TO 1930-EXIT.
006150     READ CATEGORY-FILE
006160         AT END MOVE '10' TO FS-CATEGORY.
006170     PERFORM 1935-ADD-ONE-CATEGORY THRU 1935-EXIT
006180         UNTIL FS-CATEGORY = '10'.
006190     CLOSE CATEGORY-FILE.
006200 1930-EXIT.
006210     EXIT.
006220
006230*    NAME, ACCOUNT-ID AND CARD-NAME ARE ALL REQUIRED -- A MASTER
006240*    ROW WITH ANY ONE OF THEM BLANK IS SKIPPED AND LOGGED RATHER
006250*    THAN LOADED.  TK-0262.
006260 1935-ADD-ONE-CATEGORY.
006270     IF CAT-NAME = SPACES OR CAT-ACCOUNT-ID = SPACES
006280        OR CAT-CARD-NAME = SPACES
006290         MOVE 'Skipped Category row -- required field blank'
006300                                     TO WK-MSG-TEXT
006310         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
006320         GO TO 1935-READ-NEXT.
006330     IF WK-CATEGORY-CNT < CTE-MAX-CATEGORIES
006340         ADD 1 TO WK-CATEGORY-CNT
006350         SET IDX-CAT TO WK-CATEGORY-CNT
006360         MOVE CAT-NAME      TO WK-CAT-NAME (IDX-CAT)
006370         MOVE CAT-LABEL-TBL TO WK-CAT-LABEL-TBL (IDX-CAT)
006380         MOVE CAT-ACCOUNT-ID TO WK-CAT-ACCOUNT-ID (IDX-CAT)
006390         MOVE CAT-CARD-NAME TO WK-CAT-CARD-NAME (IDX-CAT)
006400         MOVE CAT-ACTIVE-SW TO WK-CAT-ACTIVE-SW (IDX-CAT)
006410         MOVE 'N'           TO WK-CAT-SAMEMEM-SW (IDX-CAT)
006420     END-IF.
006430 1935-READ-NEXT.
006440     READ CATEGORY-FILE
006450         AT END MOVE '10' TO FS-CATEGORY.
006460 1935-EXIT.
006470     EXIT.
006480
006490*----------------------------------------------------------------*
006500*  1950-LOAD-HISTORY -- SCAN THE EXISTING EXPENSE STORE FOR      *
006510*  PRIOR-90-DAY ROWS (FOR 6100-HISTORICAL-MATCH) AND FOR THE     *
006520*  HIGHEST EXP-ID SEQUENCE ALREADY ASSIGNED (FOR 5400-NEXT-      *
006530*  EXPENSE-ID), IN ONE PASS.  TK-0163.                           *
006540*----------------------------------------------------------------*
006550 1950-LOAD-HISTORY.
006560     PERFORM 1955-COMPUTE-90-DAY-CUTOFF THRU 1955-EXIT.
006570     MOVE ZERO TO WK-NEXT-SEQ.
006580     OPEN I-O EXPENSE-FILE.
006590     IF FS-EXPENSE = '35'
006600         CLOSE EXPENSE-FILE
006610         OPEN OUTPUT EXPENSE-FILE
006620         CLOSE EXPENSE-FILE
006630         OPEN I-O EXPENSE-FILE.
006640     MOVE LOW-VALUES TO EXP-ID.
006650     START EXPENSE-FILE KEY IS NOT LESS THAN EXP-ID
006660         INVALID KEY MOVE '10' TO FS-EXPENSE.
006670     IF FS-EXPENSE NOT = '10'
006680         READ EXPENSE-FILE NEXT RECORD
006690             AT END MOVE '10' TO FS-EXPENSE.
006700     PERFORM 1960-SCAN-ONE-EXPENSE THRU 1960-EXIT
006710         UNTIL FS-EXPENSE = '10'.
006720     ADD 1 TO WK-NEXT-SEQ.
006730 1950-EXIT.
006740     EXIT.
006750
006760 1960-SCAN-ONE-EXPENSE.
006770     MOVE EXP-ID (10:9) TO WK-NEXT-SEQ-ED.
006780     IF WK-NEXT-SEQ-ED > WK-NEXT-SEQ
006790         MOVE WK-NEXT-SEQ-ED TO WK-NEXT-SEQ.
006800     IF EXP-DATE NOT < WK-HISTORY-CUTOFF
006810        AND WK-HISTORY-CNT < CTE-MAX-HISTORY
006820         ADD 1 TO WK-HISTORY-CNT
006830         SET IDX-HIST TO WK-HISTORY-CNT
006840         MOVE EXP-DATE        TO WK-HIST-DATE (IDX-HIST)
006850         MOVE EXP-DESCRIPTION TO WK-HIST-NORM-DESC (IDX-HIST)
006860         MOVE EXP-AMOUNT      TO WK-HIST-AMOUNT (IDX-HIST)
006870         MOVE EXP-CATEGORY    TO WK-HIST-CATEGORY (IDX-HIST)
006880     END-IF.
006890     READ EXPENSE-FILE NEXT RECORD
006900         AT END MOVE '10' TO FS-EXPENSE.
006910 1960-EXIT.
006920     EXIT.
006930
006940*    RESIDUE-BASED DATE SUBTRACTION, NO INTRINSIC FUNCTIONS --
006950*    WALK THE CALENDAR BACK ONE DAY AT A TIME, SAME SPIRIT AS
006960*    THE OLD LEAP-YEAR RESIDUE CHECK IN VAL_DATE.
006970 1955-COMPUTE-90-DAY-CUTOFF.
006980     ACCEPT WK-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
006990     MOVE WK-TODAY-YYYYMMDD (1:4) TO WK-CUT-YY.
007000     MOVE WK-TODAY-YYYYMMDD (5:2) TO WK-CUT-MM.
007010     MOVE WK-TODAY-YYYYMMDD (7:2) TO WK-CUT-DD.
007020     PERFORM 1956-BACK-UP-ONE-DAY THRU 1956-EXIT
007030         VARYING WK-DAYS-LEFT FROM 90 BY -1
007040         UNTIL WK-DAYS-LEFT = 0.
007050     MOVE WK-CUT-YY TO WK-HISTORY-CUTOFF (1:4).
007060     MOVE WK-CUT-MM TO WK-HISTORY-CUTOFF (5:2).
007070     MOVE WK-CUT-DD TO WK-HISTORY-CUTOFF (7:2).
007080 1955-EXIT.
007090     EXIT.
007100
007110 1956-BACK-UP-ONE-DAY.
007120     SUBTRACT 1 FROM WK-CUT-DD.
007130     IF WK-CUT-DD NOT = ZERO
007140         GO TO 1956-EXIT.
007150
007160     SUBTRACT 1 FROM WK-CUT-MM.
007170     IF WK-CUT-MM = ZERO
007180         MOVE 12 TO WK-CUT-MM
007190         SUBTRACT 1 FROM WK-CUT-YY.
007200
007210     SET WK-CUT-IS-LEAP TO FALSE.
007220     IF WK-CUT-MM = 2
007230         DIVIDE WK-CUT-YY BY 4 GIVING WK-CUT-DIM
007240             REMAINDER WK-CUT-DIM
007250         IF WK-CUT-DIM = ZERO
007260             SET WK-CUT-IS-LEAP TO TRUE.
007270
007280     MOVE WK-DIM-ENTRY (WK-CUT-MM) TO WK-CUT-DD.
007290     IF WK-CUT-MM = 2 AND WK-CUT-IS-LEAP
007300         ADD 1 TO WK-CUT-DD.
007310 1956-EXIT.
007320     EXIT.
007330
007340*----------------------------------------------------------------*
007350*  2000-PARSE-INPUT-FILE -- RE-READS THE EXTRACT FROM THE TOP.   *
007360*  ROW 1 IS THE HEADER; DATA ROWS ARE NUMBERED FROM 2.  EACH     *
007370*  VALID ROW IS IMMEDIATELY DEDUPED, CATEGORIZED AND PERSISTED   *
007380*  BEFORE THE NEXT ROW IS READ.  TK-0118.                        *
007390*----------------------------------------------------------------*
007400 2000-PARSE-INPUT-FILE.
007410     OPEN INPUT EXT-EXPENSE-FILE.
007420     READ EXT-EXPENSE-FILE
007430         AT END SET WK-EXTRACT-EOF TO TRUE.
007440     PERFORM 2100-VALIDATE-HEADER-ROW THRU 2100-EXIT.
007450     IF WK-HEADER-BAD
007460         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
007470         CLOSE EXT-EXPENSE-FILE
007480         GO TO 2000-EXIT.
007490
007500     MOVE 1 TO WK-ROW-NUMBER.
007510     MOVE 'N' TO WK-EXTRACT-EOF-SW.
007520     READ EXT-EXPENSE-FILE
007530         AT END SET WK-EXTRACT-EOF TO TRUE.
007540     PERFORM 2050-PARSE-ONE-ROW THRU 2050-EXIT
007550         UNTIL WK-EXTRACT-EOF.
007560     CLOSE EXT-EXPENSE-FILE.
007570 2000-EXIT.
007580     EXIT.
007590
007600 2050-PARSE-ONE-ROW.
007610     ADD 1 TO WK-ROW-NUMBER.
007620     PERFORM 2200-PARSE-ONE-DATA-ROW THRU 2200-EXIT.
007630     IF WK-ROW-IS-VALID
007640         PERFORM 5100-PROCESS-ONE-ROW THRU 5100-EXIT.
007650     READ EXT-EXPENSE-FILE
007660         AT END SET WK-EXTRACT-EOF TO TRUE.
007670 2050-EXIT.
007680     EXIT.
007690
007700*    THE EXTRACT'S FIRST PHYSICAL RECORD STANDS IN FOR A CSV
007710*    HEADER ROW -- THE FOUR REQUIRED COLUMNS MUST ALL CARRY A
007720*    NON-BLANK LABEL.  WK-MSG-TEXT NAMES WHICHEVER ONE(S) ARE
007730*    BLANK, SO THE ABORT TEXT IS SPECIFIC, NOT GENERIC.  TK-0261
007740 2100-VALIDATE-HEADER-ROW.
007750     SET WK-HEADER-OK TO TRUE.
007760     MOVE 'N'    TO WK-HDR-ITEM-SW.
007770     MOVE SPACES TO WK-MSG-TEXT.
007780     MOVE 1      TO WK-MSG-LEN.
007790     STRING 'Missing required column(s) in header row: '
007800         DELIMITED BY SIZE
007810         INTO WK-MSG-TEXT
007820         WITH POINTER WK-MSG-LEN.
007830
007840     IF EXT-DATE-TXT = SPACES
007850         SET WK-HEADER-BAD TO TRUE
007860         IF WK-HDR-HAS-ITEM
007870             STRING ', ' DELIMITED BY SIZE
007880                 INTO WK-MSG-TEXT WITH POINTER WK-MSG-LEN
007890         END-IF
007900         STRING 'Date' DELIMITED BY SIZE
007910             INTO WK-MSG-TEXT WITH POINTER WK-MSG-LEN
007920         SET WK-HDR-HAS-ITEM TO TRUE.
007930
007940     IF EXT-DESCRIPTION = SPACES
007950         SET WK-HEADER-BAD TO TRUE
007960         IF WK-HDR-HAS-ITEM
007970             STRING ', ' DELIMITED BY SIZE
007980                 INTO WK-MSG-TEXT WITH POINTER WK-MSG-LEN
007990         END-IF
008000         STRING 'Description' DELIMITED BY SIZE
008010             INTO WK-MSG-TEXT WITH POINTER WK-MSG-LEN
008020         SET WK-HDR-HAS-ITEM TO TRUE.
008030
008040     IF EXT-CARD-MEMBER = SPACES
008050         SET WK-HEADER-BAD TO TRUE
008060         IF WK-HDR-HAS-ITEM
008070             STRING ', ' DELIMITED BY SIZE
008080                 INTO WK-MSG-TEXT WITH POINTER WK-MSG-LEN
008090         END-IF
008100         STRING 'Card Member' DELIMITED BY SIZE
008110             INTO WK-MSG-TEXT WITH POINTER WK-MSG-LEN
008120         SET WK-HDR-HAS-ITEM TO TRUE.
008130
008140     IF EXT-AMOUNT-TXT = SPACES
008150         SET WK-HEADER-BAD TO TRUE
008160         IF WK-HDR-HAS-ITEM
008170             STRING ', ' DELIMITED BY SIZE
008180                 INTO WK-MSG-TEXT WITH POINTER WK-MSG-LEN
008190         END-IF
008200         STRING 'Amount' DELIMITED BY SIZE
008210             INTO WK-MSG-TEXT WITH POINTER WK-MSG-LEN
008220         SET WK-HDR-HAS-ITEM TO TRUE.
008230 2100-EXIT.
008240     EXIT.
008250
008260*----------------------------------------------------------------*
008270*  2200-PARSE-ONE-DATA-ROW -- VALIDATE AND CONVERT ONE DATA ROW  *
008280*  INTO WK-CURRENT-EXPENSE.  ANY FAILURE LOGS "ROW <N>: <MSG>"   *
008290*  AND SKIPS THE ROW -- IT IS NEVER PASSED TO UNIT 1 PROCESSING. *
008300*----------------------------------------------------------------*
008310 2200-PARSE-ONE-DATA-ROW.
008320     SET WK-ROW-NOT-VALID TO TRUE.
008330     INITIALIZE WK-CURRENT-EXPENSE.
008340
008350     PERFORM 2210-VALIDATE-DATE THRU 2210-EXIT.
008360     IF WK-DATE-NOT-VALID
008370         GO TO 2200-EXIT.
008380
008390     PERFORM 2220-VALIDATE-AMOUNT THRU 2220-EXIT.
008400     IF WK-AMOUNT-NOT-VALID
008410         GO TO 2200-EXIT.
008420
008430     PERFORM 2230-VALIDATE-REQUIRED-TEXT THRU 2230-EXIT.
008440     IF WK-ROW-NOT-VALID
008450         GO TO 2200-EXIT.
008460
008470     MOVE WK-DATE-YYYYMMDD          TO WK-CE-DATE.
008480     MOVE WK-AMOUNT-EDITED          TO WK-CE-AMOUNT.
008490     MOVE EXT-DESCRIPTION           TO WK-CE-DESCRIPTION.
008500     MOVE EXT-CARD-MEMBER           TO WK-CE-CARD-MEMBER.
008510     MOVE EXT-CARD-MEMBER           TO WK-CE-ASSIGNED-CARD-MEMBER.
008520     PERFORM 2240-TRIM-OPTIONAL-FIELDS THRU 2240-EXIT.
008530
008540     SET WK-ROW-IS-VALID TO TRUE.
008550 2200-EXIT.
008560     EXIT.
008570
008580*----------------------------------------------------------------*
008590*  2210-VALIDATE-DATE -- EXT-DATE-TXT MUST BE DD/MM/YYYY.  ANY   *
008600*  FAILURE FUNNELS THROUGH 2210-BAD SO IT IS LOGGED EXACTLY      *
008610*  ONCE, NO MATTER WHICH CHECK TRIPPED IT.  TK-0261.             *
008620*----------------------------------------------------------------*
008630 2210-VALIDATE-DATE.
008640     SET WK-DATE-IS-VALID TO TRUE.
008650     MOVE EXT-DATE-TXT TO WK-DATE-RAW.
008660     IF WK-DATE-RAW (3:1) NOT = '/' OR WK-DATE-RAW (6:1) NOT = '/'
008670         GO TO 2210-BAD.
008680     IF WK-DATE-RAW (1:2) IS NOT NUMERIC
008690        OR WK-DATE-RAW (4:2) IS NOT NUMERIC
008700        OR WK-DATE-RAW (7:4) IS NOT NUMERIC
008710         GO TO 2210-BAD.
008720
008730     MOVE WK-DATE-RAW (1:2) TO WK-DATE-DD.
008740     MOVE WK-DATE-RAW (4:2) TO WK-DATE-MM.
008750     MOVE WK-DATE-RAW (7:4) TO WK-DATE-YYYY.
008760
008770     IF WK-DATE-MM < 1 OR WK-DATE-MM > 12
008780         GO TO 2210-BAD.
008790
008800     SET WK-CUT-IS-LEAP TO FALSE.
008810     IF WK-DATE-MM = 2
008820         MOVE WK-DATE-YYYY TO WK-CUT-YY
008830         DIVIDE WK-CUT-YY BY 4 GIVING WK-CUT-DIM
008840             REMAINDER WK-CUT-DIM
008850         IF WK-CUT-DIM = ZERO
008860             SET WK-CUT-IS-LEAP TO TRUE.
008870
008880     MOVE WK-DIM-ENTRY (WK-DATE-MM) TO WK-CUT-DIM.
008890     IF WK-DATE-MM = 2 AND WK-CUT-IS-LEAP
008900         ADD 1 TO WK-CUT-DIM.
008910     IF WK-DATE-DD < 1 OR WK-DATE-DD > WK-CUT-DIM
008920         GO TO 2210-BAD.
008930
008940     MOVE WK-DATE-YYYY TO WK-DATE-YYYYMMDD (1:4).
008950     MOVE WK-DATE-MM   TO WK-DATE-YYYYMMDD (5:2).
008960     MOVE WK-DATE-DD   TO WK-DATE-YYYYMMDD (7:2).
008970     GO TO 2210-EXIT.
008980
008990 2210-BAD.
009000     SET WK-DATE-NOT-VALID TO TRUE.
009010     PERFORM 2215-LOG-DATE-ERROR THRU 2215-EXIT.
009020 2210-EXIT.
009030     EXIT.
009040
009050*    BUILDS "Row <n>: Invalid date format '<v>'. Expected
009060*    DD/MM/YYYY" AND APPENDS IT TO THE BATCH ERROR LIST.
009070 2215-LOG-DATE-ERROR.
009080     PERFORM 2290-FIND-ROWNUM-START THRU 2290-EXIT.
009090     MOVE SPACES TO WK-MSG-TEXT.
009100     MOVE 1      TO WK-MSG-LEN.
009110     STRING 'Row ' DELIMITED BY SIZE
009120            WK-MSG-NUM (WK-MSG-NUM-START:) DELIMITED BY SIZE
009130            ': Invalid date format ''' DELIMITED BY SIZE
009140            WK-DATE-RAW DELIMITED BY SPACE
009150            '''. Expected DD/MM/YYYY' DELIMITED BY SIZE
009160         INTO WK-MSG-TEXT
009170         WITH POINTER WK-MSG-LEN.
009180     PERFORM 9900-LOG-ERROR THRU 9900-EXIT.
009190 2215-EXIT.
009200     EXIT.
009210
009220*----------------------------------------------------------------*
009230*  2220-VALIDATE-AMOUNT -- STRIP '$' AND ',' FROM EXT-AMOUNT-TXT *
009240*  AND EDIT WHAT REMAINS INTO WK-AMOUNT-EDITED, S9(07)V99.  THE  *
009250*  CLEANED STRING MAY STILL CARRY A LEADING '-' AND A DECIMAL    *
009260*  POINT, SO "IS NOT NUMERIC" ALONE CANNOT JUDGE IT -- 2226      *
009270*  WALKS IT CHARACTER BY CHARACTER INSTEAD.  TK-0261.            *
009280*----------------------------------------------------------------*
009290 2220-VALIDATE-AMOUNT.
009300     SET WK-AMOUNT-IS-VALID TO TRUE.
009310     MOVE EXT-AMOUNT-TXT TO WK-AMOUNT-RAW.
009320     MOVE SPACES         TO WK-AMOUNT-CLEAN.
009330     MOVE ZERO           TO WK-MSG-LEN.
009340     PERFORM 2225-STRIP-ONE-AMOUNT-CHAR THRU 2225-EXIT
009350         VARYING WK-AMT-POS FROM 1 BY 1
009360         UNTIL WK-AMT-POS > 15.
009370     IF WK-MSG-LEN = ZERO
009380         GO TO 2220-BAD.
009390
009400     MOVE ZERO  TO WK-AMT-DOT-CNT.
009410     MOVE ZERO  TO WK-AMT-DIGIT-CNT.
009420     MOVE 'N'   TO WK-AMT-BAD-SW.
009430     PERFORM 2226-CHECK-ONE-CLEAN-CHAR THRU 2226-EXIT
009440         VARYING WK-AMT-POS FROM 1 BY 1
009450         UNTIL WK-AMT-POS > WK-MSG-LEN.
009460     IF WK-AMT-BAD
009470        OR WK-AMT-DOT-CNT > 1
009480        OR WK-AMT-DIGIT-CNT = ZERO
009490         GO TO 2220-BAD.
009500     COMPUTE WK-AMOUNT-EDITED ROUNDED = WK-AMOUNT-CLEAN.
009510     GO TO 2220-EXIT.
009520
009530 2220-BAD.
009540     SET WK-AMOUNT-NOT-VALID TO TRUE.
009550     PERFORM 2222-LOG-AMOUNT-ERROR THRU 2222-EXIT.
009560 2220-EXIT.
009570     EXIT.
009580
009590*    BUILDS "Row <n>: Invalid amount format '<v>'" AND APPENDS
009600*    IT TO THE BATCH ERROR LIST.
009610 2222-LOG-AMOUNT-ERROR.
009620     PERFORM 2290-FIND-ROWNUM-START THRU 2290-EXIT.
009630     MOVE SPACES TO WK-MSG-TEXT.
009640     MOVE 1      TO WK-MSG-LEN.
009650     STRING 'Row ' DELIMITED BY SIZE
009660            WK-MSG-NUM (WK-MSG-NUM-START:) DELIMITED BY SIZE
009670            ': Invalid amount format ''' DELIMITED BY SIZE
009680            WK-AMOUNT-RAW DELIMITED BY SPACE
009690            '''' DELIMITED BY SIZE
009700         INTO WK-MSG-TEXT
009710         WITH POINTER WK-MSG-LEN.
009720     PERFORM 9900-LOG-ERROR THRU 9900-EXIT.
009730 2222-EXIT.
009740     EXIT.
009750
009760 2225-STRIP-ONE-AMOUNT-CHAR.
009770     IF WK-AMOUNT-RAW (WK-AMT-POS:1) NOT = '$'
009780        AND WK-AMOUNT-RAW (WK-AMT-POS:1) NOT = ','
009790        AND WK-AMOUNT-RAW (WK-AMT-POS:1) NOT = SPACE
009800         ADD 1 TO WK-MSG-LEN
009810         MOVE WK-AMOUNT-RAW (WK-AMT-POS:1)
009820                           TO WK-AMOUNT-CLEAN (WK-MSG-LEN:1)
009830     END-IF.
009840 2225-EXIT.
009850     EXIT.
009860*    CHECKS ONE CHARACTER OF THE CLEANED AMOUNT -- A LEADING '-'
009870*    IN POSITION 1 IS THE SIGN, A SINGLE '.' IS THE DECIMAL
009880*    POINT, EVERYTHING ELSE MUST BE A DIGIT.
009890 2226-CHECK-ONE-CLEAN-CHAR.
009900     IF WK-AMT-POS = 1 AND WK-AMOUNT-CLEAN (1:1) = '-'
009910         GO TO 2226-EXIT.
009920     IF WK-AMOUNT-CLEAN (WK-AMT-POS:1) = '.'
009930         ADD 1 TO WK-AMT-DOT-CNT
009940         GO TO 2226-EXIT.
009950     IF WK-AMOUNT-CLEAN (WK-AMT-POS:1) IS NOT NUMERIC
009960         SET WK-AMT-BAD TO TRUE
009970         GO TO 2226-EXIT.
009980     ADD 1 TO WK-AMT-DIGIT-CNT.
009990 2226-EXIT.
010000     EXIT.
010010
010020*----------------------------------------------------------------*
010030*  2230-VALIDATE-REQUIRED-TEXT -- DESCRIPTION AND CARD MEMBER    *
010040*  MUST BE PRESENT AFTER TRIM.                                   *
010050*----------------------------------------------------------------*
010060 2230-VALIDATE-REQUIRED-TEXT.
010070     SET WK-ROW-IS-VALID TO TRUE.
010080     IF EXT-DESCRIPTION = SPACES
010090         PERFORM 2290-FIND-ROWNUM-START THRU 2290-EXIT
010100         MOVE SPACES TO WK-MSG-TEXT
010110         MOVE 1      TO WK-MSG-LEN
010120         STRING 'Row ' DELIMITED BY SIZE
010130                WK-MSG-NUM (WK-MSG-NUM-START:) DELIMITED BY SIZE
010140                ': Description is required' DELIMITED BY SIZE
010150             INTO WK-MSG-TEXT
010160             WITH POINTER WK-MSG-LEN
010170         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
010180         SET WK-ROW-NOT-VALID TO TRUE
010190         GO TO 2230-EXIT.
010200     IF EXT-CARD-MEMBER = SPACES
010210         PERFORM 2290-FIND-ROWNUM-START THRU 2290-EXIT
010220         MOVE SPACES TO WK-MSG-TEXT
010230         MOVE 1      TO WK-MSG-LEN
010240         STRING 'Row ' DELIMITED BY SIZE
010250                WK-MSG-NUM (WK-MSG-NUM-START:) DELIMITED BY SIZE
010260                ': Card Member is required' DELIMITED BY SIZE
010270             INTO WK-MSG-TEXT
010280             WITH POINTER WK-MSG-LEN
010290         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
010300         SET WK-ROW-NOT-VALID TO TRUE.
010310 2230-EXIT.
010320     EXIT.
010330
010340*----------------------------------------------------------------*
010350*  2290-FIND-ROWNUM-START -- WK-ROW-NUMBER IS EDITED INTO A      *
010360*  ZERO-SUPPRESSED 6-BYTE FIELD FOR THE ERROR MESSAGES BUILT     *
010370*  ABOVE; THIS LOCATES THE FIRST NON-BLANK BYTE SO THE ROW       *
010380*  NUMBER IS EMBEDDED WITHOUT ITS LEADING SUPPRESSION SPACES.    *
010390*----------------------------------------------------------------*
010400 2290-FIND-ROWNUM-START.
010410     MOVE WK-ROW-NUMBER TO WK-MSG-NUM.
010420     PERFORM 2295-SCAN-ROWNUM-CHAR THRU 2295-EXIT
010430         VARYING WK-MSG-NUM-START FROM 1 BY 1
010440         UNTIL WK-MSG-NUM-START > 6
010450            OR WK-MSG-NUM (WK-MSG-NUM-START:1) NOT = SPACE.
010460 2290-EXIT.
010470     EXIT.
010480
010490 2295-SCAN-ROWNUM-CHAR.
010500     CONTINUE.
010510 2295-EXIT.
010520     EXIT.
010530
010540*----------------------------------------------------------------*
010550*  2240-TRIM-OPTIONAL-FIELDS -- OPTIONAL COLUMNS PASS THROUGH    *
010560*  AS-IS; A CATEGORY COLUMN SUPPLIED ON THE ROW BECOMES THE      *
010570*  SINGLE CATEGORY HINT AND SUPPRESSES AUTO-CATEGORIZATION.      *
010580*----------------------------------------------------------------*
010590 2240-TRIM-OPTIONAL-FIELDS.
010600     MOVE EXT-ACCOUNT-NUMBER      TO WK-CE-ACCOUNT-NUMBER.
010610     MOVE EXT-EXTENDED-DETAILS    TO WK-CE-EXTENDED-DETAILS.
010620     MOVE EXT-STATEMENT-TEXT      TO WK-CE-STATEMENT-TEXT.
010630     MOVE EXT-ADDRESS             TO WK-CE-ADDRESS.
010640     MOVE EXT-CITY-STATE          TO WK-CE-CITY-STATE.
010650     MOVE EXT-ZIP-CODE            TO WK-CE-ZIP-CODE.
010660     MOVE EXT-COUNTRY             TO WK-CE-COUNTRY.
010670     MOVE EXT-REFERENCE           TO WK-CE-REFERENCE.
010680     MOVE EXT-CATEGORY-HINT       TO WK-CE-CATEGORY-HINT.
010690     MOVE EXT-CATEGORY-HINT       TO WK-CE-CATEGORY.
010700     MOVE 'N'                     TO WK-CE-AUTOCAT-SW.
010710     MOVE 'N'                     TO WK-CE-NEEDS-REVIEW-SW.
010720 2240-EXIT.
010730     EXIT.
010740
010750*----------------------------------------------------------------*
010760*  3000-NORMALIZE-TEXT -- LOWERCASE, TRIM, BLANK OUT PUNCTUATION *
010770*  AND COLLAPSE RUNS OF SPACES.  CALLER MOVES SOURCE TEXT INTO   *
010780*  WK-NORM-INPUT BEFORE THE PERFORM; RESULT COMES BACK IN        *
010790*  WK-NORM-OUTPUT.  USED BY CATEGORIZATION AND REPORTING.        *
010800*----------------------------------------------------------------*
010810 3000-NORMALIZE-TEXT.
010820     INSPECT WK-NORM-INPUT CONVERTING
010830             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010840          TO 'abcdefghijklmnopqrstuvwxyz'.
010850     MOVE SPACES TO WK-NORM-OUTPUT.
010860     MOVE ZERO   TO WK-NORM-OUT-LEN.
010870     SET WK-NORM-PREV-SPACE TO TRUE.
010880     PERFORM 3010-NORMALIZE-ONE-CHAR THRU 3010-EXIT
010890         VARYING WK-NORM-POS FROM 1 BY 1
010900         UNTIL WK-NORM-POS > 100.
010910     IF WK-NORM-OUT-LEN > ZERO
010920        AND WK-NORM-OUTPUT (WK-NORM-OUT-LEN:1) = SPACE
010930         SUBTRACT 1 FROM WK-NORM-OUT-LEN.
010940 3000-EXIT.
010950     EXIT.
010960
010970 3010-NORMALIZE-ONE-CHAR.
010980     IF (WK-NORM-INPUT (WK-NORM-POS:1) >= 'a'
010990             AND WK-NORM-INPUT (WK-NORM-POS:1) <= 'z')
011000        OR (WK-NORM-INPUT (WK-NORM-POS:1) >= '0'
011010             AND WK-NORM-INPUT (WK-NORM-POS:1) <= '9')
011020        OR WK-NORM-INPUT (WK-NORM-POS:1) = '_'
011030         ADD 1 TO WK-NORM-OUT-LEN
011040         MOVE WK-NORM-INPUT (WK-NORM-POS:1)
011050                       TO WK-NORM-OUTPUT (WK-NORM-OUT-LEN:1)
011060         SET WK-NORM-PREV-NOT-SPACE TO TRUE
011070         GO TO 3010-EXIT.
011080
011090     IF WK-NORM-PREV-NOT-SPACE AND WK-NORM-OUT-LEN > ZERO
011100         ADD 1 TO WK-NORM-OUT-LEN
011110         MOVE SPACE TO WK-NORM-OUTPUT (WK-NORM-OUT-LEN:1)
011120         SET WK-NORM-PREV-SPACE TO TRUE.
011130 3010-EXIT.
011140     EXIT.
011150
011160*----------------------------------------------------------------*
011170*  5100-PROCESS-ONE-ROW -- UNIT 1 STEP 4: DEDUP BY REFERENCE,    *
011180*  CATEGORIZE IF NEEDED, THEN PERSIST.  ANY FAILURE HERE IS      *
011190*  LOGGED AND THE ROW IS SKIPPED -- THE BATCH KEEPS GOING.       *
011200*  TK-0118 / TK-0133.                                            *
011210*----------------------------------------------------------------*
011220 5100-PROCESS-ONE-ROW.
011230     MOVE 'N' TO WK-SKIP-EXPENSE-SW.
011240     PERFORM 5200-DEDUP-BY-REFERENCE THRU 5200-EXIT.
011250
011260     IF WK-CE-CATEGORY = SPACES
011270         PERFORM 6000-CATEGORIZE-EXPENSE THRU 6000-EXIT
011280     ELSE
011290         PERFORM 6400-DERIVE-OWNERSHIP THRU 6400-EXIT.
011300
011310     IF WK-SKIP-THIS-EXPENSE
011320         GO TO 5100-EXIT.
011330
011340     PERFORM 5300-PERSIST-EXPENSE THRU 5300-EXIT.
011350     ADD 1 TO WK-PROCESSED-CNT.
011360 5100-EXIT.
011370     EXIT.
011380
011390*    REFERENCE IS THE DEDUP KEY.  MOST ROWS CARRY NO REFERENCE
011400*    AT ALL (TK-0133) -- THOSE ALWAYS CREATE A NEW EXPENSE.
011410 5200-DEDUP-BY-REFERENCE.
011420     SET WK-DEDUP-FOUND-SW TO 'N'.
011430     IF WK-CE-REFERENCE = SPACES
011440         PERFORM 5400-NEXT-EXPENSE-ID THRU 5400-EXIT
011450         GO TO 5200-EXIT.
011460
011470     MOVE WK-CE-REFERENCE TO EXP-REFERENCE.
011480     START EXPENSE-FILE KEY IS EQUAL TO EXP-REFERENCE
011490         INVALID KEY MOVE '23' TO FS-EXPENSE.
011500     IF FS-EXPENSE = '23'
011510         PERFORM 5400-NEXT-EXPENSE-ID THRU 5400-EXIT
011520         GO TO 5200-EXIT.
011530
011540     READ EXPENSE-FILE NEXT RECORD
011550         INVALID KEY MOVE '23' TO FS-EXPENSE.
011560     IF FS-EXPENSE = '23'
011570         PERFORM 5400-NEXT-EXPENSE-ID THRU 5400-EXIT
011580         GO TO 5200-EXIT.
011590
011600     SET WK-DEDUP-FOUND TO TRUE.
011610     MOVE EXP-ID TO WK-CE-ID.
011620 5200-EXIT.
011630     EXIT.
011640
011650*    SEQUENTIAL EXPENSE-ID, CARRIED IN THE LAST 9 DIGITS OF A
011660*    36-BYTE KEY -- NO UUID GENERATOR IN THIS SHOP'S COBOL.
011670 5400-NEXT-EXPENSE-ID.
011680     MOVE 'EXP-00000000000000000000000'
011690                               TO WK-CE-ID (1:27).
011700     MOVE WK-NEXT-SEQ TO WK-NEXT-SEQ-ED.
011710     MOVE WK-NEXT-SEQ-ED TO WK-CE-ID (28:9).
011720     ADD 1 TO WK-NEXT-SEQ.
011730 5400-EXIT.
011740     EXIT.
011750
011760*----------------------------------------------------------------*
011770*  5300-PERSIST-EXPENSE -- REWRITE WHEN DEDUP FOUND A MATCH,     *
011780*  OTHERWISE WRITE A NEW EXPENSE-FILE RECORD.                    *
011790*----------------------------------------------------------------*
011800 5300-PERSIST-EXPENSE.
011810     MOVE WK-CE-ID               TO EXP-ID.
011820     MOVE WK-CE-DATE              TO EXP-DATE.
011830     MOVE WK-CE-DESCRIPTION        TO EXP-DESCRIPTION.
011840     MOVE WK-CE-CARD-MEMBER         TO EXP-CARD-MEMBER.
011850     MOVE WK-CE-ASSIGNED-CARD-MEMBER
011860                          TO EXP-ASSIGNED-CARD-MEMBER.
011870     MOVE WK-CE-ACCOUNT-NUMBER     TO EXP-ACCOUNT-NUMBER.
011880     MOVE WK-CE-ACCOUNT-ID          TO EXP-ACCOUNT-ID.
011890     MOVE WK-CE-AMOUNT               TO EXP-AMOUNT.
011900     MOVE WK-CE-EXTENDED-DETAILS
011910                          TO EXP-EXTENDED-DETAILS.
011920     MOVE WK-CE-STATEMENT-TEXT     TO EXP-STATEMENT-TEXT.
011930     MOVE WK-CE-ADDRESS             TO EXP-ADDRESS.
011940     MOVE WK-CE-CITY-STATE          TO EXP-CITY-STATE.
011950     MOVE WK-CE-ZIP-CODE             TO EXP-ZIP-CODE.
011960     MOVE WK-CE-COUNTRY               TO EXP-COUNTRY.
011970     MOVE WK-CE-REFERENCE              TO EXP-REFERENCE.
011980     MOVE WK-CE-CATEGORY-HINT
011990                          TO EXP-CATEGORY-HINT.
012000     MOVE WK-CE-CATEGORY               TO EXP-CATEGORY.
012010     MOVE WK-CE-AUTOCAT-SW              TO EXP-AUTOCAT-SW.
012020     MOVE WK-CE-NEEDS-REVIEW-SW
012030                          TO EXP-NEEDS-REVIEW-SW.
012040
012050     IF WK-DEDUP-FOUND
012060         REWRITE WS-EXPENSE-REC
012070             INVALID KEY
012080                 MOVE 'Failed to process expense: rewrite error'
012090                                       TO WK-MSG-TEXT
012100                 PERFORM 9900-LOG-ERROR THRU 9900-EXIT
012110         END-REWRITE
012120         ADD 1 TO WK-UPDATED-CNT
012130     ELSE
012140         WRITE WS-EXPENSE-REC
012150             INVALID KEY
012160                 MOVE 'Failed to process expense: write error'
012170                                       TO WK-MSG-TEXT
012180                 PERFORM 9900-LOG-ERROR THRU 9900-EXIT
012190         END-WRITE
012200         ADD 1 TO WK-CREATED-CNT.
012210 5300-EXIT.
012220     EXIT.
012230
012240*----------------------------------------------------------------*
012250*  6000-CATEGORIZE-EXPENSE -- THE 3-STEP RULE ENGINE: HISTORICAL *
012260*  EXACT MATCH BEATS LABEL SUBSTRING MATCH BEATS UNKNOWN         *
012270*  FALLBACK.  TK-0163 / TK-0190.                                 *
012280*----------------------------------------------------------------*
012290 6000-CATEGORIZE-EXPENSE.
012300     MOVE WK-CE-DESCRIPTION TO WK-NORM-INPUT (1:60).
012310     MOVE SPACES             TO WK-NORM-INPUT (61:40).
012320     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
012330     MOVE WK-NORM-OUTPUT TO WK-CE-NORM-DESC.
012340
012350     MOVE WK-CE-CARD-MEMBER TO WK-NORM-INPUT (1:30).
012360     MOVE SPACES             TO WK-NORM-INPUT (31:70).
012370     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
012380     MOVE WK-NORM-OUTPUT TO WK-CE-NORM-CARD.
012390
012400     PERFORM 6100-HISTORICAL-MATCH THRU 6100-EXIT.
012410     IF WK-CE-CATEGORY NOT = SPACES
012420         GO TO 6000-FINISH.
012430
012440     PERFORM 6200-LABEL-SUBSTRING-MATCH THRU 6200-EXIT.
012450     IF WK-CE-CATEGORY NOT = SPACES
012460         GO TO 6000-FINISH.
012470
012480     PERFORM 6300-UNKNOWN-FALLBACK THRU 6300-EXIT.
012490     IF WK-CE-CATEGORY = SPACES
012500         GO TO 6000-EXIT.
012510
012520 6000-FINISH.
012530     MOVE 'Y' TO WK-CE-AUTOCAT-SW.
012540     MOVE SPACES TO WK-CE-CATEGORY-HINT.
012550     ADD 1 TO WK-AUTOCAT-CNT.
012560     PERFORM 6400-DERIVE-OWNERSHIP THRU 6400-EXIT.
012570 6000-EXIT.
012580     EXIT.
012590
012600*    90-DAY EXACT MATCH -- SAME NORMALIZED DESCRIPTION AND THE
012610*    AMOUNT WITHIN A PENNY.
012620 6100-HISTORICAL-MATCH.
012630     SET WK-CE-CATEGORY TO SPACES.
012640     IF WK-HISTORY-CNT = ZERO
012650         GO TO 6100-EXIT.
012660     SET IDX-HIST TO 1.
012670     PERFORM 6110-CHECK-ONE-HISTORY-ROW THRU 6110-EXIT
012680         VARYING IDX-HIST FROM 1 BY 1
012690         UNTIL IDX-HIST > WK-HISTORY-CNT
012700            OR WK-CE-CATEGORY NOT = SPACES.
012710 6100-EXIT.
012720     EXIT.
012730
012740 6110-CHECK-ONE-HISTORY-ROW.
012750     IF WK-HIST-CATEGORY (IDX-HIST) = SPACES
012760        OR WK-HIST-CATEGORY (IDX-HIST) = 'Unknown'
012770         GO TO 6110-EXIT.
012780     MOVE WK-HIST-NORM-DESC (IDX-HIST) TO WK-NORM-INPUT (1:100).
012790     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
012800     IF WK-NORM-OUTPUT NOT = WK-CE-NORM-DESC
012810         GO TO 6110-EXIT.
012820
012830     COMPUTE WK-HIST-AMT-DIFF =
012840         WK-HIST-AMOUNT (IDX-HIST) - WK-CE-AMOUNT.
012850     IF WK-HIST-AMT-DIFF < ZERO
012860         COMPUTE WK-HIST-AMT-DIFF = ZERO - WK-HIST-AMT-DIFF.
012870     IF WK-HIST-AMT-DIFF > 0.01
012880         GO TO 6110-EXIT.
012890
012900     MOVE WK-HIST-CATEGORY (IDX-HIST) TO WK-CE-CATEGORY.
012910 6110-EXIT.
012920     EXIT.
012930
012940*----------------------------------------------------------------*
012950*  6200-LABEL-SUBSTRING-MATCH -- ACTIVE CATEGORIES ONLY, SAME-   *
012960*  CARD-MEMBER CATEGORIES SCANNED FIRST (ORIGINAL RELATIVE ORDER *
012970*  KEPT WITHIN EACH GROUP), LABELS TESTED IN STORED ORDER.       *
012980*  TK-0190.                                                      *
012990*----------------------------------------------------------------*
013000 6200-LABEL-SUBSTRING-MATCH.
013010     SET WK-CE-CATEGORY TO SPACES.
013020     IF WK-CATEGORY-CNT = ZERO
013030         GO TO 6200-EXIT.
013040
013050     MOVE ZERO TO WK-CATORDER-FIRST-CNT.
013060     MOVE ZERO TO WK-CATORDER-REST-CNT.
013070     SET IDX-CAT TO 1.
013080     PERFORM 6210-CLASSIFY-ONE-CATEGORY THRU 6210-EXIT
013090         VARYING IDX-CAT FROM 1 BY 1
013100         UNTIL IDX-CAT > WK-CATEGORY-CNT.
013110
013120     SET IDX-CATORDER TO 1.
013130     PERFORM 6220-SCAN-ONE-ORDERED-CAT THRU 6220-EXIT
013140         VARYING IDX-CATORDER FROM 1 BY 1
013150         UNTIL IDX-CATORDER > WK-CATEGORY-CNT
013160            OR WK-CE-CATEGORY NOT = SPACES.
013170 6200-EXIT.
013180     EXIT.
013190
013200*    SAME-CARD-MEMBER CATEGORIES GO IN THE FRONT HALF OF
013210*    WK-CATORDER-TBL, EVERYBODY ELSE IN THE BACK HALF --
013220*    BOTH HALVES KEEP THE MASTER'S ORIGINAL STORED ORDER.
013230 6210-CLASSIFY-ONE-CATEGORY.
013240     IF WK-CAT-ACTIVE-SW (IDX-CAT) NOT = 'Y'
013250         GO TO 6210-EXIT.
013260     MOVE WK-CAT-CARD-NAME (IDX-CAT) TO WK-NORM-INPUT (1:30).
013270     MOVE SPACES                      TO WK-NORM-INPUT (31:70).
013280     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
013290     IF WK-NORM-OUTPUT = WK-CE-NORM-CARD
013300         ADD 1 TO WK-CATORDER-FIRST-CNT
013310         SET IDX-CATORDER TO WK-CATORDER-FIRST-CNT
013320         MOVE IDX-CAT TO WK-CATORDER-PTR (IDX-CATORDER)
013330     ELSE
013340         ADD 1 TO WK-CATORDER-REST-CNT
013350         COMPUTE WK-CATORDER-REST-POS =
013360             CTE-MAX-CATEGORIES - WK-CATORDER-REST-CNT + 1
013370         SET IDX-CATORDER TO WK-CATORDER-REST-POS
013380         MOVE IDX-CAT TO WK-CATORDER-PTR (IDX-CATORDER).
013390 6210-EXIT.
013400     EXIT.
013410
013420 6220-SCAN-ONE-ORDERED-CAT.
013430*    THE BACK-HALF (NON-SAME-MEMBER) ENTRIES WERE STACKED FROM
013440*    THE TOP OF THE TABLE DOWN, WALKED BY IDX-BACK -- NEVER BY
013450*    THE PERFORM'S OWN CONTROL INDEX, WHICH USED TO GET
013460*    CLOBBERED HERE AND CUT THE BACK-HALF SCAN SHORT.  TK-0271.
013470     IF IDX-CATORDER > WK-CATORDER-FIRST-CNT
013480         COMPUTE WK-CATORDER-REST-POS =
013490             CTE-MAX-CATEGORIES - IDX-CATORDER
013500                 + WK-CATORDER-FIRST-CNT + 1
013510         SET IDX-BACK TO WK-CATORDER-REST-POS
013520         SET IDX-CAT TO WK-CATORDER-PTR (IDX-BACK)
013530     ELSE
013540         SET IDX-CAT TO WK-CATORDER-PTR (IDX-CATORDER)
013550     END-IF.
013560     SET IDX-LABEL TO 1.
013570     PERFORM 6230-SCAN-ONE-LABEL THRU 6230-EXIT
013580         VARYING IDX-LABEL FROM 1 BY 1
013590         UNTIL IDX-LABEL > CTE-MAX-LABELS
013600            OR WK-CE-CATEGORY NOT = SPACES.
013610 6220-EXIT.
013620     EXIT.
013630
013640 6230-SCAN-ONE-LABEL.
013650     IF WK-CAT-LABEL (IDX-CAT, IDX-LABEL) = SPACES
013660         GO TO 6230-EXIT.
013670     MOVE WK-CAT-LABEL (IDX-CAT, IDX-LABEL)
013680                                   TO WK-NORM-INPUT (1:30).
013690     MOVE SPACES                  TO WK-NORM-INPUT (31:70).
013700     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
013710     IF WK-NORM-OUTPUT = SPACES
013720         GO TO 6230-EXIT.
013730
013740     COMPUTE WK-SUBSTR-LAST = 101 - WK-NORM-OUT-LEN.
013750     MOVE 1 TO WK-SUBSTR-POS.
013760     MOVE 'N' TO WK-LABEL-HIT-SW.
013770     PERFORM 6235-TRY-ONE-OFFSET THRU 6235-EXIT
013780         VARYING WK-SUBSTR-POS FROM 1 BY 1
013790         UNTIL WK-SUBSTR-POS > WK-SUBSTR-LAST OR WK-LABEL-HIT.
013800     IF WK-LABEL-HIT
013810         MOVE WK-CAT-NAME (IDX-CAT) TO WK-CE-CATEGORY.
013820 6230-EXIT.
013830     EXIT.
013840
013850*    SUBSTRING TEST -- SLIDE THE LABEL ACROSS THE DESCRIPTION,
013860*    NO INTRINSIC FUNCTION.
013870 6235-TRY-ONE-OFFSET.
013880     IF WK-NORM-OUTPUT (1:WK-NORM-OUT-LEN) =
013890        WK-CE-NORM-DESC (WK-SUBSTR-POS:WK-NORM-OUT-LEN)
013900         SET WK-LABEL-HIT TO TRUE.
013910 6235-EXIT.
013920     EXIT.
013930
013940*----------------------------------------------------------------*
013950*  6300-UNKNOWN-FALLBACK -- THE ONE '-UNKNOWN' CATEGORY WHOSE    *
013960*  CARD-NAME MATCHES THIS EXPENSE'S CARD MEMBER.                 *
013970*----------------------------------------------------------------*
013980 6300-UNKNOWN-FALLBACK.
013990     SET WK-CE-CATEGORY TO SPACES.
014000     IF WK-CATEGORY-CNT = ZERO
014010         GO TO 6300-EXIT.
014020     SET IDX-CAT TO 1.
014030     PERFORM 6310-TRY-ONE-UNKNOWN-CAT THRU 6310-EXIT
014040         VARYING IDX-CAT FROM 1 BY 1
014050         UNTIL IDX-CAT > WK-CATEGORY-CNT
014060            OR WK-CE-CATEGORY NOT = SPACES.
014070
014080*    TK-0271 -- FALLBACK FAILURES NOW CARRY THE SAME "FAILED TO
014090*    PROCESS EXPENSE" PREFIX AS 5300'S WRITE/REWRITE ERRORS SO
014100*    THE BATCH ERROR LIST READS UNIFORMLY.
014110     IF WK-CE-CATEGORY = SPACES
014120         MOVE SPACES TO WK-MSG-TEXT
014130         STRING 'Failed to process expense: '  DELIMITED BY SIZE
014140             'No Unknown category found for '   DELIMITED BY SIZE
014150             'card_member: '                    DELIMITED BY SIZE
014160             WK-CE-CARD-MEMBER                  DELIMITED BY SPACE
014170             INTO WK-MSG-TEXT
014180         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
014190         SET WK-SKIP-THIS-EXPENSE TO TRUE
014200         GO TO 6300-EXIT.
014210
014220     MOVE 'Y' TO WK-CE-NEEDS-REVIEW-SW.
014230     ADD 1 TO WK-NEEDS-REVIEW-CNT.
014240 6300-EXIT.
014250     EXIT.
014260
014270*    WK-CAT-NAME IS A SPACE-PADDED PIC X(30) -- THE '-UNKNOWN'
014280*    SUFFIX CAN FALL ANYWHERE, SO THE END OF ITS SIGNIFICANT
014290*    TEXT MUST BE LOCATED FIRST (SAME IDEA AS 3000'S
014300*    WK-NORM-OUT-LEN) BEFORE THE LAST 8 CHARACTERS ARE TESTED.
014310*    TK-0261.  UNLIKE 6210/6230'S LABEL SCAN, THIS FALLBACK IS
014320*    NOT LIMITED TO ACTIVE CATEGORIES -- AN INACTIVE CARD MEMBER'S
014330*    -UNKNOWN BUCKET MUST STILL BE FOUND.  TK-0262.
014340 6310-TRY-ONE-UNKNOWN-CAT.
014350     MOVE 30 TO WK-CATNM-LEN.
014360     PERFORM 6312-BACK-UP-CATNM-PADDING THRU 6312-EXIT
014370         VARYING WK-CATNM-LEN FROM 30 BY -1
014380         UNTIL WK-CATNM-LEN < 1
014390            OR WK-CAT-NAME (IDX-CAT) (WK-CATNM-LEN:1) NOT = SPACE.
014400     IF WK-CATNM-LEN < 8
014410         GO TO 6310-EXIT.
014420     COMPUTE WK-CATNM-POS = WK-CATNM-LEN - 7.
014430     IF WK-CAT-NAME (IDX-CAT) (WK-CATNM-POS:8) NOT = '-Unknown'
014440         GO TO 6310-EXIT.
014450     MOVE WK-CAT-CARD-NAME (IDX-CAT) TO WK-NORM-INPUT (1:30).
014460     MOVE SPACES                      TO WK-NORM-INPUT (31:70).
014470     PERFORM 3000-NORMALIZE-TEXT THRU 3000-EXIT.
014480     IF WK-NORM-OUTPUT = WK-CE-NORM-CARD
014490         MOVE WK-CAT-NAME (IDX-CAT) TO WK-CE-CATEGORY.
014500 6310-EXIT.
014510     EXIT.
014520
014530 6312-BACK-UP-CATNM-PADDING.
014540     CONTINUE.
014550 6312-EXIT.
014560     EXIT.
014570
014580*----------------------------------------------------------------*
014590*  6400-DERIVE-OWNERSHIP -- UNIT 3A.  LOOKS UP THE ASSIGNED (OR  *
014600*  MANUALLY SUPPLIED) CATEGORY AND COPIES ITS CARD-NAME AND      *
014610*  ACCOUNT-ID ONTO THE EXPENSE.                                  *
014620*----------------------------------------------------------------*
014630 6400-DERIVE-OWNERSHIP.
014640     MOVE 'N' TO WK-CAT-FOUND-SW.
014650     IF WK-CATEGORY-CNT = ZERO
014660         GO TO 6400-NOTFOUND.
014670     SET IDX-CAT TO 1.
014680     PERFORM 6410-TRY-ONE-CAT-LOOKUP THRU 6410-EXIT
014690         VARYING IDX-CAT FROM 1 BY 1
014700         UNTIL IDX-CAT > WK-CATEGORY-CNT OR WK-CAT-FOUND.
014710     IF NOT WK-CAT-FOUND
014720         GO TO 6400-NOTFOUND.
014730
014740*    TK-0271 -- OWNERSHIP-LOOKUP FAILURES PREFIXED LIKE 5300'S
014750*    WRITE/REWRITE ERRORS -- SAME REASON AS 6300 ABOVE.
014760     IF WK-CAT-CARD-NAME (IDX-CAT) = SPACES
014770         MOVE SPACES TO WK-MSG-TEXT
014780         STRING 'Failed to process expense: '  DELIMITED BY SIZE
014790         'Category '''                  DELIMITED BY SIZE
014800         WK-CE-CATEGORY                 DELIMITED BY SPACE
014810         ''' has no card_name'          DELIMITED BY SIZE
014820             INTO WK-MSG-TEXT
014830         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
014840         SET WK-SKIP-THIS-EXPENSE TO TRUE
014850         GO TO 6400-EXIT.
014860
014870     IF WK-CAT-ACCOUNT-ID (IDX-CAT) = SPACES
014880         MOVE SPACES TO WK-MSG-TEXT
014890         STRING 'Failed to process expense: '  DELIMITED BY SIZE
014900         'Category '''                  DELIMITED BY SIZE
014910         WK-CE-CATEGORY                 DELIMITED BY SPACE
014920         ''' has no account_id'         DELIMITED BY SIZE
014930             INTO WK-MSG-TEXT
014940         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
014950         SET WK-SKIP-THIS-EXPENSE TO TRUE
014960         GO TO 6400-EXIT.
014970
014980     MOVE WK-CAT-CARD-NAME (IDX-CAT)
014990                         TO WK-CE-ASSIGNED-CARD-MEMBER.
015000     MOVE WK-CAT-ACCOUNT-ID (IDX-CAT) TO WK-CE-ACCOUNT-ID.
015010     GO TO 6400-EXIT.
015020
015030 6400-NOTFOUND.
015040     MOVE SPACES TO WK-MSG-TEXT.
015050     STRING 'Failed to process expense: '  DELIMITED BY SIZE
015060     'Category '''                  DELIMITED BY SIZE
015070     WK-CE-CATEGORY                 DELIMITED BY SPACE
015080     ''' not found'                 DELIMITED BY SIZE
015090         INTO WK-MSG-TEXT.
015100     PERFORM 9900-LOG-ERROR THRU 9900-EXIT.
015110     SET WK-SKIP-THIS-EXPENSE TO TRUE.
015120 6400-EXIT.
015130     EXIT.
015140
015150 6410-TRY-ONE-CAT-LOOKUP.
015160     IF WK-CAT-NAME (IDX-CAT) = WK-CE-CATEGORY
015170         SET WK-CAT-FOUND TO TRUE.
015180 6410-EXIT.
015190     EXIT.
015200
015210*----------------------------------------------------------------*
015220*  4000-DERIVE-MONTH-WINDOW -- DEFAULTS TO THE PRIOR CALENDAR    *
015230*  MONTH'S 12TH-TO-11TH WINDOW, THEN LETS AN OPTIONAL RPTPPARM   *
015240*  CARD OVERRIDE THE WINDOW AND/OR ADD CATEGORY, ASSIGNED-CARD-  *
015250*  MEMBER AND NEEDS-REVIEW FILTERS.  TK-0244 / TK-0312.          *
015260*----------------------------------------------------------------*
015270 4000-DERIVE-MONTH-WINDOW.
015280     MOVE WK-TODAY-YYYYMMDD (1:4) TO WK-YEAR-NUM.
015290     MOVE WK-TODAY-YYYYMMDD (5:2) TO WK-MONTH-NUM.
015300
015310     SUBTRACT 1 FROM WK-MONTH-NUM.
015320     IF WK-MONTH-NUM = ZERO
015330         MOVE 12 TO WK-MONTH-NUM
015340         SUBTRACT 1 FROM WK-YEAR-NUM.
015350
015360     MOVE WK-YEAR-NUM  TO WK-REPORT-START (1:4).
015370     MOVE WK-MONTH-NUM TO WK-REPORT-START (5:2).
015380     MOVE 12           TO WK-REPORT-START (7:2).
015390
015400     MOVE WK-YEAR-NUM TO WK-YEAR-NUM.
015410     ADD 1 TO WK-MONTH-NUM.
015420     IF WK-MONTH-NUM > 12
015430         MOVE 1 TO WK-MONTH-NUM
015440         ADD 1 TO WK-YEAR-NUM.
015450
015460     MOVE WK-YEAR-NUM  TO WK-REPORT-END (1:4).
015470     MOVE WK-MONTH-NUM TO WK-REPORT-END (5:2).
015480     MOVE 11            TO WK-REPORT-END (7:2).
015490
015500     MOVE SPACES TO WK-FILTER-CATEGORY.
015510     MOVE SPACES TO WK-FILTER-CARD-MEMBER.
015520     MOVE SPACE  TO WK-FILTER-NEEDS-REVIEW-SW.
015530     PERFORM 4050-READ-RPT-PARM THRU 4050-EXIT.
015540 4000-EXIT.
015550     EXIT.
015560
015570*    RPTPPARM IS AN OPTIONAL SINGLE-CARD FILE -- NO CARD, NO
015580*    FILTERS, DEFAULT WINDOW STANDS.  TK-0312.
015590 4050-READ-RPT-PARM.
015600     OPEN INPUT PARM-FILE.
015610     IF FS-PARM = '35'
015620         GO TO 4050-EXIT.
015630     READ PARM-FILE
015640         AT END MOVE '10' TO FS-PARM.
015650     IF FS-PARM NOT = '10'
015660         PERFORM 4060-APPLY-RPT-PARM THRU 4060-EXIT.
015670     CLOSE PARM-FILE.
015680 4050-EXIT.
015690     EXIT.
015700
015710 4060-APPLY-RPT-PARM.
015720     IF PRM-MONTH-ABBR NOT = SPACES
015730         PERFORM 4100-PARSE-MONTH-PARM THRU 4100-EXIT.
015740     IF PRM-DATE-FROM NOT = SPACES
015750         MOVE PRM-DATE-FROM TO WK-REPORT-START-X.
015760     IF PRM-DATE-TO NOT = SPACES
015770         MOVE PRM-DATE-TO   TO WK-REPORT-END-X.
015780     MOVE PRM-CATEGORY        TO WK-FILTER-CATEGORY.
015790     MOVE PRM-CARD-MEMBER     TO WK-FILTER-CARD-MEMBER.
015800     MOVE PRM-NEEDS-REVIEW-SW TO WK-FILTER-NEEDS-REVIEW-SW.
015810 4060-EXIT.
015820     EXIT.
015830
015840*    MONTH NAME IS MATCHED CASE-INSENSITIVELY AGAINST WK-MONTH-
015850*    ABBR-UC -- NO INTRINSIC FUNCTION, SO THE CARD'S TEXT IS
015860*    UPPERCASED WITH INSPECT ... CONVERTING FIRST.  A BAD MONTH
015870*    IS LOGGED AND THE DEFAULT PRIOR-MONTH WINDOW STANDS.
015880*    TK-0312.
015890 4100-PARSE-MONTH-PARM.
015900     MOVE PRM-MONTH-ABBR TO WK-PARM-MONTH-UC.
015910     INSPECT WK-PARM-MONTH-UC
015920         CONVERTING CTE-LOWER-ALPHABET TO CTE-UPPER-ALPHABET.
015930     MOVE 'N' TO WK-MONTH-FOUND-SW.
015940     SET IDX-MONTH TO 1.
015950     PERFORM 4110-TRY-ONE-MONTH THRU 4110-EXIT
015960         VARYING IDX-MONTH FROM 1 BY 1
015970         UNTIL IDX-MONTH > 12 OR WK-MONTH-FOUND.
015980     IF NOT WK-MONTH-FOUND
015990         MOVE SPACES TO WK-MSG-TEXT
016000         STRING 'Invalid month. Provide a 3-letter month '
016010             'like ''Jan'', ''Feb'', ... ''Dec'''
016020                                  DELIMITED BY SIZE
016030             INTO WK-MSG-TEXT
016040         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
016050         GO TO 4100-EXIT.
016060
016070     SET WK-MONTH-NUM TO IDX-MONTH.
016080     MOVE WK-TODAY-YYYYMMDD (1:4) TO WK-YEAR-NUM.
016090     IF PRM-MONTH-YEAR NOT = ZERO
016100         MOVE PRM-MONTH-YEAR TO WK-YEAR-NUM.
016110
016120     MOVE WK-YEAR-NUM  TO WK-REPORT-START (1:4).
016130     MOVE WK-MONTH-NUM TO WK-REPORT-START (5:2).
016140     MOVE 12           TO WK-REPORT-START (7:2).
016150
016160     ADD 1 TO WK-MONTH-NUM.
016170     IF WK-MONTH-NUM > 12
016180         MOVE 1 TO WK-MONTH-NUM
016190         ADD 1 TO WK-YEAR-NUM.
016200
016210     MOVE WK-YEAR-NUM  TO WK-REPORT-END (1:4).
016220     MOVE WK-MONTH-NUM TO WK-REPORT-END (5:2).
016230     MOVE 11           TO WK-REPORT-END (7:2).
016240 4100-EXIT.
016250     EXIT.
016260
016270 4110-TRY-ONE-MONTH.
016280     IF WK-PARM-MONTH-UC = WK-MONTH-ABBR-UC (IDX-MONTH)
016290         SET WK-MONTH-FOUND TO TRUE.
016300 4110-EXIT.
016310     EXIT.
016320
016330*----------------------------------------------------------------*
016340*  7000-BUILD-REPORT -- UNIT 4, STEPS 1-6.  THE REPORT ALWAYS    *
016350*  USES THE PRIOR-MONTH WINDOW COMPUTED AT 4000.  TK-0244.       *
016360*----------------------------------------------------------------*
016370 7000-BUILD-REPORT.
016380     MOVE ZERO TO WK-REPORT-ROW-CNT.
016390     MOVE ZERO TO WK-GROUP-CNT.
016400     MOVE ZERO TO WK-SELECTED-CNT.
016410     MOVE ZERO TO WK-EXPENSE-COUNT.
016420     MOVE ZERO TO WK-GRAND-TOTAL.
016430     PERFORM 7100-SELECT-EXPENSES THRU 7100-EXIT.
016440     PERFORM 7300-SORT-GROUPS    THRU 7300-EXIT.
016450     PERFORM 7400-COMPUTE-GRAND-TOTAL THRU 7400-EXIT.
016460 7000-EXIT.
016470     EXIT.
016480
016490*    RE-READS THE WHOLE EXPENSE STORE, KEYED SEQUENCE, AND KEEPS
016500*    ONLY ROWS INSIDE THE REPORT'S DATE WINDOW (BOTH ENDS
016510*    INCLUSIVE).
016520 7100-SELECT-EXPENSES.
016530     MOVE LOW-VALUES TO EXP-ID.
016540     START EXPENSE-FILE KEY IS NOT LESS THAN EXP-ID
016550         INVALID KEY MOVE '10' TO FS-EXPENSE.
016560     IF FS-EXPENSE NOT = '10'
016570         READ EXPENSE-FILE NEXT RECORD
016580             AT END MOVE '10' TO FS-EXPENSE.
016590     PERFORM 7110-CHECK-ONE-EXPENSE THRU 7110-EXIT
016600         UNTIL FS-EXPENSE = '10'.
016610 7100-EXIT.
016620     EXIT.
016630
016640*    DATE WINDOW ALWAYS APPLIES; CATEGORY, ASSIGNED-CARD-MEMBER
016650*    AND NEEDS-REVIEW ONLY APPLY WHEN RPTPPARM SET THEM.  TK-0312.
016660 7110-CHECK-ONE-EXPENSE.
016670     IF EXP-DATE NOT < WK-REPORT-START-X
016680        AND EXP-DATE NOT > WK-REPORT-END-X
016690        AND (WK-FILTER-CATEGORY = SPACES
016700             OR EXP-CATEGORY = WK-FILTER-CATEGORY)
016710        AND (WK-FILTER-CARD-MEMBER = SPACES
016720             OR EXP-ASSIGNED-CARD-MEMBER = WK-FILTER-CARD-MEMBER)
016730        AND (WK-FILTER-NEEDS-REVIEW-SW NOT = 'Y'
016740             OR EXP-NEEDS-REVIEW-SW = 'Y')
016750         ADD 1 TO WK-SELECTED-CNT
016760         ADD 1 TO WK-EXPENSE-COUNT
016770         PERFORM 7120-ADD-REPORT-ROW THRU 7120-EXIT.
016780     READ EXPENSE-FILE NEXT RECORD
016790         AT END MOVE '10' TO FS-EXPENSE.
016800 7110-EXIT.
016810     EXIT.
016820
016830*    STEP 3: MISSING OR UNSPLITTABLE ACCOUNT-ID SKIPS THE ROW
016840*    WITH A WARNING BUT STILL COUNTS TOWARD WK-EXPENSE-COUNT
016850*    (ALREADY BUMPED BY THE CALLER).
016860 7120-ADD-REPORT-ROW.
016870     IF EXP-ACCOUNT-ID = SPACES
016880         MOVE 'Expense skipped: missing account_id'
016890                                   TO WK-MSG-TEXT
016900         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
016910         GO TO 7120-EXIT.
016920
016930     PERFORM 7130-SPLIT-ACCOUNT-ID THRU 7130-EXIT.
016940     IF WK-SPLIT-BAD
016950         MOVE 'Expense skipped: account_id does not split'
016960                                   TO WK-MSG-TEXT
016970         PERFORM 9900-LOG-ERROR THRU 9900-EXIT
016980         GO TO 7120-EXIT.
016990
017000     IF WK-REPORT-ROW-CNT >= CTE-MAX-REPORT-ROWS
017010         GO TO 7120-EXIT.
017020
017030     ADD 1 TO WK-REPORT-ROW-CNT.
017040     SET IDX-RE TO WK-REPORT-ROW-CNT.
017050     MOVE EXP-DATE          TO WK-RE-DATE (IDX-RE).
017060     MOVE EXP-DESCRIPTION   TO WK-RE-DESCRIPTION (IDX-RE).
017070     MOVE EXP-AMOUNT        TO WK-RE-AMOUNT (IDX-RE).
017080     MOVE EXP-CATEGORY      TO WK-RE-CATEGORY (IDX-RE).
017090     MOVE EXP-ACCOUNT-ID    TO WK-RE-ACCOUNT-ID (IDX-RE).
017100     MOVE WK-SPLIT-ACCOUNT-NAME TO WK-RE-ACCOUNT-NAME (IDX-RE).
017110     MOVE WK-SPLIT-OWNER-NAME   TO WK-RE-OWNER-NAME (IDX-RE).
017120     MOVE 'N'               TO WK-RE-PRINTED-SW (IDX-RE).
017130
017140     PERFORM 7200-GROUP-BY-ACCOUNT THRU 7200-EXIT.
017150     MOVE WK-GROUP-MATCH-PTR TO WK-RE-GROUP-PTR (IDX-RE).
017160 7120-EXIT.
017170     EXIT.
017180
017190*    SPLIT account_id AT ITS LAST EMBEDDED SPACE INTO
017200*    account_name (BEFORE) AND owner_name (AFTER).
017210 7130-SPLIT-ACCOUNT-ID.
017220     MOVE SPACES TO WK-SPLIT-ACCOUNT-NAME.
017230     MOVE SPACES TO WK-SPLIT-OWNER-NAME.
017240     MOVE 'N'    TO WK-SPLIT-BAD-SW.
017250     MOVE 'N'    TO WK-SPLIT-FOUND-SW.
017260
017270     MOVE 61 TO WK-SPLIT-END.
017280     PERFORM 7132-BACK-UP-PAST-PADDING THRU 7132-EXIT
017290         VARYING WK-SPLIT-END FROM 61 BY -1
017300         UNTIL WK-SPLIT-END < 1
017310            OR EXP-ACCOUNT-ID (WK-SPLIT-END:1) NOT = SPACE.
017320     IF WK-SPLIT-END < 1
017330         SET WK-SPLIT-BAD TO TRUE
017340         GO TO 7130-EXIT.
017350
017360     MOVE WK-SPLIT-END TO WK-SPLIT-POS.
017370     PERFORM 7134-FIND-LAST-SPACE THRU 7134-EXIT
017380         VARYING WK-SPLIT-POS FROM WK-SPLIT-END BY -1
017390         UNTIL WK-SPLIT-POS < 1 OR WK-SPLIT-FOUND.
017400     IF NOT WK-SPLIT-FOUND
017410        OR WK-SPLIT-POS = 1
017420         SET WK-SPLIT-BAD TO TRUE
017430         GO TO 7130-EXIT.
017440
017450     COMPUTE WK-SPLIT-NAME-LEN = WK-SPLIT-POS - 1.
017460     MOVE EXP-ACCOUNT-ID (1:WK-SPLIT-NAME-LEN)
017470                                    TO WK-SPLIT-ACCOUNT-NAME.
017480     COMPUTE WK-SPLIT-OWNER-START = WK-SPLIT-POS + 1.
017490     MOVE EXP-ACCOUNT-ID (WK-SPLIT-OWNER-START:)
017500                                    TO WK-SPLIT-OWNER-NAME.
017510 7130-EXIT.
017520     EXIT.
017530
017540 7132-BACK-UP-PAST-PADDING.
017550     CONTINUE.
017560 7132-EXIT.
017570     EXIT.
017580
017590 7134-FIND-LAST-SPACE.
017600     IF EXP-ACCOUNT-ID (WK-SPLIT-POS:1) = SPACE
017610         SET WK-SPLIT-FOUND TO TRUE.
017620 7134-EXIT.
017630     EXIT.
017640
017650*----------------------------------------------------------------*
017660*  7200-GROUP-BY-ACCOUNT -- ONE GROUP PER DISTINCT ACCOUNT-ID.   *
017670*  ACCUMULATES COUNT AND THE TOTAL OF POSITIVE AMOUNTS ONLY --   *
017680*  NEGATIVE AMOUNTS ARE CARD PAYMENTS, NOT EXPENSES.             *
017690*----------------------------------------------------------------*
017700 7200-GROUP-BY-ACCOUNT.
017710     MOVE ZERO TO WK-GROUP-MATCH-PTR.
017720     IF WK-GROUP-CNT = ZERO
017730         GO TO 7210-ADD-NEW-GROUP.
017740     SET IDX-GRP TO 1.
017750     PERFORM 7205-TRY-ONE-GROUP THRU 7205-EXIT
017760         VARYING IDX-GRP FROM 1 BY 1
017770         UNTIL IDX-GRP > WK-GROUP-CNT
017780            OR WK-GROUP-MATCH-PTR NOT = ZERO.
017790     IF WK-GROUP-MATCH-PTR = ZERO
017800         GO TO 7210-ADD-NEW-GROUP.
017810     GO TO 7200-POST-AMOUNT.
017820
017830 7210-ADD-NEW-GROUP.
017840     IF WK-GROUP-CNT >= CTE-MAX-GROUPS
017850         GO TO 7200-EXIT.
017860     ADD 1 TO WK-GROUP-CNT.
017870     SET IDX-GRP TO WK-GROUP-CNT.
017880     MOVE EXP-ACCOUNT-ID         TO WK-GRP-ACCOUNT-ID (IDX-GRP).
017890     MOVE WK-SPLIT-ACCOUNT-NAME  TO WK-GRP-ACCOUNT-NAME (IDX-GRP).
017900     MOVE WK-SPLIT-OWNER-NAME    TO WK-GRP-OWNER-NAME (IDX-GRP).
017910     MOVE ZERO                   TO WK-GRP-COUNT (IDX-GRP).
017920     MOVE ZERO                   TO WK-GRP-TOTAL (IDX-GRP).
017930     MOVE WK-GROUP-CNT           TO WK-GROUP-MATCH-PTR.
017940
017950 7200-POST-AMOUNT.
017960     SET IDX-GRP TO WK-GROUP-MATCH-PTR.
017970     ADD 1 TO WK-GRP-COUNT (IDX-GRP).
017980     IF EXP-AMOUNT > ZERO
017990         ADD EXP-AMOUNT TO WK-GRP-TOTAL (IDX-GRP).
018000 7200-EXIT.
018010     EXIT.
018020
018030 7205-TRY-ONE-GROUP.
018040     IF WK-GRP-ACCOUNT-ID (IDX-GRP) = EXP-ACCOUNT-ID
018050         MOVE IDX-GRP TO WK-GROUP-MATCH-PTR.
018060 7205-EXIT.
018070     EXIT.
018080
018090*----------------------------------------------------------------*
018100*  7300-SORT-GROUPS -- OWNER-NAME ASCENDING, THEN TOTAL AMOUNT   *
018110*  DESCENDING.  PLAIN BUBBLE SORT -- THE GROUP TABLE IS SMALL.   *
018120*----------------------------------------------------------------*
018130 7300-SORT-GROUPS.
018140     IF WK-GROUP-CNT < 2
018150         GO TO 7300-EXIT.
018160     SET IDX-GRP TO 1.
018170     PERFORM 7310-SORT-ONE-PASS THRU 7310-EXIT
018180         VARYING IDX-GRP FROM 1 BY 1
018190         UNTIL IDX-GRP > WK-GROUP-CNT.
018200 7300-EXIT.
018210     EXIT.
018220
018230 7310-SORT-ONE-PASS.
018240     SET IDX-CATORDER TO 1.
018250     PERFORM 7320-COMPARE-ADJACENT-GROUPS THRU 7320-EXIT
018260         VARYING IDX-CATORDER FROM 1 BY 1
018270         UNTIL IDX-CATORDER > WK-GROUP-CNT - 1.
018280 7310-EXIT.
018290     EXIT.
018300
018310 7320-COMPARE-ADJACENT-GROUPS.
018320     SET IDX-GRP TO IDX-CATORDER.
018330     SET IDX-CAT TO IDX-CATORDER.
018340     SET IDX-CAT UP BY 1.
018350     IF WK-GRP-OWNER-NAME (IDX-GRP) > WK-GRP-OWNER-NAME (IDX-CAT)
018360         PERFORM 7330-SWAP-GROUPS THRU 7330-EXIT
018370         GO TO 7320-EXIT.
018380     IF WK-GRP-OWNER-NAME (IDX-GRP) = WK-GRP-OWNER-NAME (IDX-CAT)
018390        AND WK-GRP-TOTAL (IDX-GRP) < WK-GRP-TOTAL (IDX-CAT)
018400         PERFORM 7330-SWAP-GROUPS THRU 7330-EXIT.
018410 7320-EXIT.
018420     EXIT.
018430
018440 7330-SWAP-GROUPS.
018450     MOVE WK-GRP-ENTRY (IDX-GRP)  TO WK-GRP-SWAP-AREA.
018460     MOVE WK-GRP-ENTRY (IDX-CAT)  TO WK-GRP-ENTRY (IDX-GRP).
018470     MOVE WK-GRP-SWAP-AREA        TO WK-GRP-ENTRY (IDX-CAT).
018480 7330-EXIT.
018490     EXIT.
018500
018510*----------------------------------------------------------------*
018520*  7400-COMPUTE-GRAND-TOTAL -- STEP 5.  SUM OF EACH GROUP'S      *
018530*  POSITIVE-AMOUNT TOTAL, EXCLUDING THE CARD-PAYMENTS GROUP.     *
018540*  TK-0244.                                                      *
018550*----------------------------------------------------------------*
018560 7400-COMPUTE-GRAND-TOTAL.
018570     IF WK-GROUP-CNT = ZERO
018580         GO TO 7400-EXIT.
018590     SET IDX-GRP TO 1.
018600     PERFORM 7410-ADD-ONE-GROUP-TOTAL THRU 7410-EXIT
018610         VARYING IDX-GRP FROM 1 BY 1
018620         UNTIL IDX-GRP > WK-GROUP-CNT.
018630 7400-EXIT.
018640     EXIT.
018650
018660 7410-ADD-ONE-GROUP-TOTAL.
018670     IF WK-GRP-ACCOUNT-NAME (IDX-GRP) NOT = 'Card-Payments'
018680         ADD WK-GRP-TOTAL (IDX-GRP) TO WK-GRAND-TOTAL.
018690 7410-EXIT.
018700     EXIT.
018710
018720
018730*----------------------------------------------------------------*
018740*  8000-PRINT-REPORT -- EXPENSES BY ACCOUNT REPORT.  OWNER       *
018750*  CONTROL BREAK, SUMMARY TABLE PER OWNER, THEN DETAIL LINES     *
018760*  PER ACCOUNT WITHIN THAT OWNER.  CARD-PAYMENTS GROUPS ARE      *
018770*  DROPPED FROM THE BODY ENTIRELY -- TK-0244.                    *
018780*----------------------------------------------------------------*
018790 8000-PRINT-REPORT.
018800     PERFORM 8050-PRINT-REPORT-HEADER THRU 8050-EXIT.
018810     MOVE 'N' TO WK-ANY-GRP-PRINTED-SW.
018820     MOVE SPACES TO WK-LAST-OWNER-NAME.
018830     IF WK-GROUP-CNT = ZERO
018840         GO TO 8000-EXIT.
018850     SET IDX-GRP TO 1.
018860     PERFORM 8100-PRINT-ONE-GROUP THRU 8100-EXIT
018870         VARYING IDX-GRP FROM 1 BY 1
018880         UNTIL IDX-GRP > WK-GROUP-CNT.
018890     IF WK-ANY-GRP-PRINTED
018900         PERFORM 8120-FINISH-OWNER-SUMMARY THRU 8120-EXIT.
018910 8000-EXIT.
018920     EXIT.
018930
018940 8050-PRINT-REPORT-HEADER.
018950     WRITE REPORT-LINE FROM HD-REPORT-TITLE-LINE.
018960
018970     MOVE WK-MONTH-ABBR (WK-MONTH-NUM) TO HD-FILTER-LABEL.
018980     WRITE REPORT-LINE FROM HD-REPORT-FILTER-LINE.
018990
019000     MOVE WK-REPORT-START-X (1:4) TO HD-RANGE-START (7:4).
019010     MOVE WK-REPORT-START-X (5:2) TO HD-RANGE-START (4:2).
019020     MOVE WK-REPORT-START-X (7:2) TO HD-RANGE-START (1:2).
019030     MOVE '/' TO HD-RANGE-START (3:1).
019040     MOVE '/' TO HD-RANGE-START (6:1).
019050     MOVE WK-REPORT-END-X (1:4)  TO HD-RANGE-END (7:4).
019060     MOVE WK-REPORT-END-X (5:2)  TO HD-RANGE-END (4:2).
019070     MOVE WK-REPORT-END-X (7:2)  TO HD-RANGE-END (1:2).
019080     MOVE '/' TO HD-RANGE-END (3:1).
019090     MOVE '/' TO HD-RANGE-END (6:1).
019100     WRITE REPORT-LINE FROM HD-REPORT-RANGE-LINE.
019110
019120     MOVE WK-GRAND-TOTAL TO WK-ED-GRAND-TOTAL.
019130     MOVE WK-ED-GRAND-TOTAL TO HD-TOTAL-AMOUNT.
019140     MOVE WK-EXPENSE-COUNT TO HD-TOTAL-COUNT.
019150     WRITE REPORT-LINE FROM HD-REPORT-TOTAL-LINE.
019160 8050-EXIT.
019170     EXIT.
019180
019190*    THE GROUP TABLE IS ALREADY SORTED OWNER-ASCENDING, TOTAL-
019200*    DESCENDING (7300).  CARD-PAYMENTS ENTRIES ARE SKIPPED HERE
019210*    AND AGAIN DURING THE DETAIL PASS -- THEY NEVER START OR
019220*    END AN OWNER BAND BY THEMSELVES.
019230 8100-PRINT-ONE-GROUP.
019240     IF WK-GRP-ACCOUNT-NAME (IDX-GRP) = 'Card-Payments'
019250         GO TO 8100-EXIT.
019260
019270     IF NOT WK-ANY-GRP-PRINTED
019280         PERFORM 8110-START-OWNER-BANNER THRU 8110-EXIT
019290     ELSE
019300         IF WK-GRP-OWNER-NAME (IDX-GRP) NOT = WK-LAST-OWNER-NAME
019310             PERFORM 8120-FINISH-OWNER-SUMMARY THRU 8120-EXIT
019320             PERFORM 8110-START-OWNER-BANNER   THRU 8110-EXIT.
019330
019340     PERFORM 8200-PRINT-SUMMARY-ROW THRU 8200-EXIT.
019350     ADD WK-GRP-TOTAL (IDX-GRP) TO WK-OWNER-RUN-TOTAL.
019360     MOVE WK-GRP-OWNER-NAME (IDX-GRP) TO WK-LAST-OWNER-NAME.
019370     MOVE IDX-GRP TO WK-OWNER-LAST-GRP.
019380     MOVE 'Y' TO WK-ANY-GRP-PRINTED-SW.
019390 8100-EXIT.
019400     EXIT.
019410
019420 8110-START-OWNER-BANNER.
019430     MOVE ZERO TO WK-OWNER-RUN-TOTAL.
019440     MOVE IDX-GRP TO WK-OWNER-START-GRP.
019450     WRITE REPORT-LINE FROM HD-OWNER-BANNER-LINE.
019460     MOVE WK-GRP-OWNER-NAME (IDX-GRP) TO HD-OWNER-NAME.
019470     WRITE REPORT-LINE FROM HD-OWNER-NAME-LINE.
019480     WRITE REPORT-LINE FROM HD-SUMMARY-HEAD-LINE.
019490 8110-EXIT.
019500     EXIT.
019510
019520*    CLOSES OUT THE OWNER BAND THAT ENDED AT WK-OWNER-LAST-GRP,
019530*    THEN PRINTS THE DETAIL SECTION FOR EVERY ACCOUNT IN THAT
019540*    BAND (SAME ORDER AS THE SUMMARY TABLE).
019550 8120-FINISH-OWNER-SUMMARY.
019560     MOVE WK-LAST-OWNER-NAME TO OT-OWNER-NAME.
019570     MOVE WK-OWNER-RUN-TOTAL TO WK-ED-OWNER-TOTAL.
019580     MOVE WK-ED-OWNER-TOTAL TO OT-TOTAL-AMOUNT.
019590     WRITE REPORT-LINE FROM HD-OWNER-TOTAL-LINE.
019600
019610     SET IDX-GRP2 TO WK-OWNER-START-GRP.
019620     PERFORM 8300-PRINT-ONE-ACCOUNT-DETAIL THRU 8300-EXIT
019630         VARYING IDX-GRP2 FROM WK-OWNER-START-GRP BY 1
019640         UNTIL IDX-GRP2 > WK-OWNER-LAST-GRP.
019650 8120-EXIT.
019660     EXIT.
019670
019680 8200-PRINT-SUMMARY-ROW.
019690     MOVE WK-GRP-ACCOUNT-NAME (IDX-GRP) TO SM-ACCOUNT-NAME.
019700     MOVE WK-GRP-COUNT (IDX-GRP)        TO SM-COUNT.
019710     MOVE WK-GRP-TOTAL (IDX-GRP) TO WK-ED-GROUP-TOTAL.
019720     MOVE WK-ED-GROUP-TOTAL TO SM-TOTAL-AMOUNT.
019730     WRITE REPORT-LINE FROM HD-SUMMARY-DETAIL-LINE.
019740 8200-EXIT.
019750     EXIT.
019760
019770*----------------------------------------------------------------*
019780*  8300-PRINT-ONE-ACCOUNT-DETAIL -- ONE ACCOUNT'S HEADING LINE   *
019790*  PLUS ITS EXPENSE ROWS, DATE-DESCENDING.  CARD-PAYMENTS CAN    *
019800*  FALL INSIDE AN OWNER BAND'S INDEX RANGE -- SKIP IT HERE TOO.  *
019810*----------------------------------------------------------------*
019820 8300-PRINT-ONE-ACCOUNT-DETAIL.
019830     IF WK-GRP-ACCOUNT-NAME (IDX-GRP2) = 'Card-Payments'
019840         GO TO 8300-EXIT.
019850
019860     MOVE WK-GRP-ACCOUNT-NAME (IDX-GRP2) TO AD-ACCOUNT-NAME.
019870     MOVE WK-GRP-COUNT (IDX-GRP2)        TO AD-COUNT.
019880     MOVE WK-GRP-TOTAL (IDX-GRP2) TO WK-ED-GROUP-TOTAL.
019890     MOVE WK-ED-GROUP-TOTAL TO AD-TOTAL-AMOUNT.
019900     WRITE REPORT-LINE FROM HD-ACCOUNT-DETAIL-HEAD-LINE.
019910
019920     IF WK-REPORT-ROW-CNT = ZERO
019930         GO TO 8300-EXIT.
019940     SET IDX-RE TO 1.
019950     PERFORM 8310-FIND-AND-PRINT-NEXT THRU 8310-EXIT
019960         VARYING IDX-RE FROM 1 BY 1
019970         UNTIL IDX-RE > WK-REPORT-ROW-CNT.
019980 8300-EXIT.
019990     EXIT.
020000
020010*    "SELECTION SORT BY PRINT AND MARK" -- EACH PASS FINDS THE
020020*    HIGHEST UNPRINTED DATE STILL BELONGING TO THIS ACCOUNT AND
020030*    PRINTS IT.  THE VARYING CLAUSE JUST COUNTS PASSES; IDX-RE
020040*    ITSELF IS RESET TO 1 ON EVERY PASS BY 8320.
020050 8310-FIND-AND-PRINT-NEXT.
020060     MOVE ZERO TO WK-BEST-RE-PTR.
020070     SET IDX-RE2 TO 1.
020080     PERFORM 8320-SCAN-ONE-ROW THRU 8320-EXIT
020090         VARYING IDX-RE2 FROM 1 BY 1
020100         UNTIL IDX-RE2 > WK-REPORT-ROW-CNT.
020110     IF WK-BEST-RE-PTR NOT = ZERO
020120         SET IDX-RE3 TO WK-BEST-RE-PTR
020130         PERFORM 8330-PRINT-ONE-EXPENSE THRU 8330-EXIT
020140         MOVE 'Y' TO WK-RE-PRINTED-SW (IDX-RE3).
020150 8310-EXIT.
020160     EXIT.
020170
020180 8320-SCAN-ONE-ROW.
020190     IF WK-RE-GROUP-PTR (IDX-RE2) NOT = IDX-GRP2
020200         GO TO 8320-EXIT.
020210     IF WK-RE-IS-PRINTED (IDX-RE2)
020220         GO TO 8320-EXIT.
020230     IF WK-BEST-RE-PTR = ZERO
020240         MOVE IDX-RE2 TO WK-BEST-RE-PTR
020250         GO TO 8320-EXIT.
020260     SET IDX-RE3 TO WK-BEST-RE-PTR.
020270     IF WK-RE-DATE (IDX-RE2) > WK-RE-DATE (IDX-RE3)
020280         MOVE IDX-RE2 TO WK-BEST-RE-PTR.
020290 8320-EXIT.
020300     EXIT.
020310
020320 8330-PRINT-ONE-EXPENSE.
020330     MOVE WK-RE-DATE (IDX-RE3) (1:4) TO DT-DATE (7:4).
020340     MOVE WK-RE-DATE (IDX-RE3) (5:2) TO DT-DATE (4:2).
020350     MOVE WK-RE-DATE (IDX-RE3) (7:2) TO DT-DATE (1:2).
020360     MOVE '/' TO DT-DATE (3:1).
020370     MOVE '/' TO DT-DATE (6:1).
020380
020390     MOVE WK-RE-DESCRIPTION (IDX-RE3) (1:40) TO DT-DESCRIPTION.
020400     IF WK-RE-DESCRIPTION (IDX-RE3) (41:1) NOT = SPACE
020410         MOVE '...' TO DT-DESCRIPTION (38:3).
020420
020430     MOVE WK-RE-AMOUNT (IDX-RE3) TO WK-AMOUNT-EDITED.
020440     IF WK-AMOUNT-EDITED < ZERO
020450         COMPUTE WK-AMOUNT-EDITED = ZERO - WK-AMOUNT-EDITED.
020460     MOVE WK-AMOUNT-EDITED TO WK-ED-AMOUNT-ABS.
020470     MOVE WK-ED-AMOUNT-ABS TO DT-AMOUNT.
020480
020490     IF WK-RE-CATEGORY (IDX-RE3) = SPACES
020500         MOVE 'Unknown' TO DT-CATEGORY
020510     ELSE
020520         MOVE WK-RE-CATEGORY (IDX-RE3) (1:15) TO DT-CATEGORY.
020530
020540     WRITE REPORT-LINE FROM HD-EXPENSE-DETAIL-LINE.
020550 8330-EXIT.
020560     EXIT.
020570
020580*----------------------------------------------------------------*
020590*  9000-PRINT-BATCH-SUMMARY -- UNIT 1 STEP 5 END-OF-BATCH REPORT.*
020600*  ERROR LIST DISPLAYED CAPPED AT THE FIRST 10 -- TK-0118.       *
020610*----------------------------------------------------------------*
020620 9000-PRINT-BATCH-SUMMARY.
020630     COMPUTE WK-PROCESSED-CNT = WK-CREATED-CNT + WK-UPDATED-CNT.
020640     PERFORM 9100-BUILD-SUMMARY-MESSAGE THRU 9100-EXIT.
020650
020660     DISPLAY 'EXPUPLD -- BATCH SUMMARY'.
020670     DISPLAY WK-MSG-TEXT (1:WK-MSG-LEN).
020680     DISPLAY 'Created..........: ' WK-CREATED-CNT.
020690     DISPLAY 'Updated..........: ' WK-UPDATED-CNT.
020700     DISPLAY 'Auto-categorized.: ' WK-AUTOCAT-CNT.
020710     DISPLAY 'Needs review.....: ' WK-NEEDS-REVIEW-CNT.
020720     DISPLAY 'Processed........: ' WK-PROCESSED-CNT.
020730     DISPLAY 'Errors...........: ' WK-ERROR-CNT.
020740
020750     IF WK-ERROR-CNT = ZERO
020760         GO TO 9000-EXIT.
020770     DISPLAY 'FIRST ERRORS (MAX 10):'.
020780     SET IDX-ERR TO 1.
020790     PERFORM 9050-DISPLAY-ONE-ERROR THRU 9050-EXIT
020800         VARYING IDX-ERR FROM 1 BY 1
020810         UNTIL IDX-ERR > WK-ERROR-CNT
020820            OR IDX-ERR > 10.
020830 9000-EXIT.
020840     EXIT.
020850
020860 9050-DISPLAY-ONE-ERROR.
020870     DISPLAY WK-ERROR-MSG (IDX-ERR).
020880 9050-EXIT.
020890     EXIT.
020900
020910*    SUCCESS = NO ERRORS AND AT LEAST ONE RECORD PROCESSED.  THE
020920*    POINTER LEFT IN WK-MSG-LEN AFTER EACH STRING IS ONE PAST
020930*    THE LAST CHARACTER WRITTEN -- EXACTLY WHERE THE NEXT
020940*    CLAUSE SHOULD PICK UP.
020950 9100-BUILD-SUMMARY-MESSAGE.
020960     MOVE SPACES TO WK-MSG-TEXT.
020970     MOVE 1      TO WK-MSG-LEN.
020980     MOVE WK-PROCESSED-CNT TO WK-MSG-NUM.
020990     STRING 'Processed ' DELIMITED BY SIZE
021000            WK-MSG-NUM   DELIMITED BY SIZE
021010            ' expenses'  DELIMITED BY SIZE
021020         INTO WK-MSG-TEXT
021030         WITH POINTER WK-MSG-LEN.
021040
021050     IF WK-AUTOCAT-CNT NOT = ZERO
021060         MOVE WK-AUTOCAT-CNT TO WK-MSG-NUM
021070         STRING ', ' DELIMITED BY SIZE
021080                WK-MSG-NUM DELIMITED BY SIZE
021090                ' auto-categorized' DELIMITED BY SIZE
021100            INTO WK-MSG-TEXT
021110            WITH POINTER WK-MSG-LEN.
021120
021130     IF WK-NEEDS-REVIEW-CNT NOT = ZERO
021140         MOVE WK-NEEDS-REVIEW-CNT TO WK-MSG-NUM
021150         STRING ', ' DELIMITED BY SIZE
021160                WK-MSG-NUM DELIMITED BY SIZE
021170                ' need review' DELIMITED BY SIZE
021180            INTO WK-MSG-TEXT
021190            WITH POINTER WK-MSG-LEN.
021200
021210     IF WK-ERROR-CNT NOT = ZERO
021220         MOVE WK-ERROR-CNT TO WK-MSG-NUM
021230         STRING ', ' DELIMITED BY SIZE
021240                WK-MSG-NUM DELIMITED BY SIZE
021250                ' errors' DELIMITED BY SIZE
021260            INTO WK-MSG-TEXT
021270            WITH POINTER WK-MSG-LEN.
021280
021290     SUBTRACT 1 FROM WK-MSG-LEN.
021300 9100-EXIT.
021310     EXIT.
021320
021330*----------------------------------------------------------------*
021340*  9900-LOG-ERROR -- APPENDS WK-MSG-TEXT TO THE ERROR LIST.      *
021350*  SILENTLY DROPS ANYTHING PAST CTE-MAX-ERRORS -- A RUN WITH     *
021360*  THAT MANY BAD ROWS HAS BIGGER PROBLEMS THAN A FULL TABLE.     *
021370*----------------------------------------------------------------*
021380 9900-LOG-ERROR.
021390     IF WK-ERROR-CNT >= CTE-MAX-ERRORS
021400         GO TO 9900-EXIT.
021410     ADD 1 TO WK-ERROR-CNT.
021420     SET IDX-ERR TO WK-ERROR-CNT.
021430     MOVE WK-MSG-TEXT TO WK-ERROR-MSG (IDX-ERR).
021440 9900-EXIT.
021450     EXIT.
