      *----------------------------------------------------------------*
      *  WEXPENS1 -- STATEMENT EXTRACT TRANSACTION RECORD             *
      *  FIXED-LENGTH IMAGE OF ONE ROW OF THE CREDIT CARD STATEMENT   *
      *  EXTRACT.  EXT-AMOUNT-TXT IS CARRIED AS TEXT BECAUSE THE      *
      *  EXTRACT MAY DRESS THE AMOUNT WITH A LEADING '$' AND ','      *
      *  THOUSANDS SEPARATORS -- 2200-PARSE-ONE-DATA-ROW STRIPS THEM  *
      *  AND EDITS THE RESULT INTO WK-AMOUNT (WWORKAR1).              *
      *----------------------------------------------------------------*
      *  HIST:  2014-02-14  RCG  ORIGINAL LAYOUT FOR TK-0118          *
      *         2017-05-30  JLT  ADDED EXT-CATEGORY-HINT, TK-0177     *
      *----------------------------------------------------------------*
       01  WS-EXT-EXPENSE-REC.
           03  EXT-DATE-TXT              PIC X(10).
           03  EXT-DESCRIPTION           PIC X(60).
           03  EXT-CARD-MEMBER           PIC X(30).
           03  EXT-ACCOUNT-NUMBER        PIC X(20).
           03  EXT-AMOUNT-TXT            PIC X(15).
           03  EXT-EXTENDED-DETAILS      PIC X(100).
           03  EXT-STATEMENT-TEXT        PIC X(60).
           03  EXT-ADDRESS               PIC X(60).
           03  EXT-CITY-STATE            PIC X(30).
           03  EXT-ZIP-CODE              PIC X(10).
           03  EXT-COUNTRY               PIC X(30).
           03  EXT-REFERENCE             PIC X(30).
           03  EXT-CATEGORY-HINT         PIC X(30).
           03  FILLER                    PIC X(15).
