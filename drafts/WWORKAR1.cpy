      *----------------------------------------------------------------*
      *  WWORKAR1 -- SHARED WORKING STORAGE FOR EXPENSE UPLOAD BATCH  *
      *  HOLDS THE NORMALIZATION WORK FIELDS (3000-NORMALIZE-TEXT),   *
      *  DATE AND AMOUNT CONVERSION WORK FIELDS (2210/2220), THE      *
      *  IN-CORE OWNER/ACCOUNT/CATEGORY TABLES LOADED AT 1900-LOAD-   *
      *  MASTERS, THE 90-DAY HISTORY TABLE FOR 6100-HISTORICAL-MATCH, *
      *  AND THE REPORT WORK TABLES FOR 7000-BUILD-REPORT.            *
      *----------------------------------------------------------------*
      *  HIST:  2014-02-10  RCG  ORIGINAL WORK AREAS FOR TK-0118      *
      *         2016-08-11  JLT  ADDED HISTORY TABLE, TK-0163         *
      *         2018-01-09  JLT  WIDENED CATEGORY LABEL TABLE, TK-0190*
      *         2021-09-20  MDP  ADDED REPORT GROUP TABLE, TK-0244    *
      *         1999-11-30  PDQ  Y2K -- 4-DIGIT YEAR WORK FIELD, TK99 *
      *----------------------------------------------------------------*
       01  WK-NORMALIZE-AREA.
           03  WK-NORM-INPUT             PIC X(100).
           03  WK-NORM-OUTPUT            PIC X(100).
           03  WK-NORM-PREV-WAS-SPACE-SW PIC X(01).
               88  WK-NORM-PREV-SPACE    VALUE 'Y'.
               88  WK-NORM-PREV-NOT-SPACE VALUE 'N'.
           03  WK-NORM-POS               PIC 9(03) COMP VALUE ZERO.
           03  WK-NORM-OUT-LEN           PIC 9(03) COMP VALUE ZERO.
           03  FILLER                    PIC X(10).

       01  WK-DATE-CONVERT-AREA.
           03  WK-DATE-RAW               PIC X(10).
           03  WK-DATE-DD                PIC 9(02).
           03  WK-DATE-MM                PIC 9(02).
           03  WK-DATE-YYYY              PIC 9(04).
           03  WK-DATE-YYYYMMDD          PIC 9(08).
           03  WK-DATE-YYYYMMDD-X   REDEFINES WK-DATE-YYYYMMDD
                                     PIC X(08).
           03  WK-DATE-VALID-SW          PIC X(01).
               88  WK-DATE-IS-VALID      VALUE 'Y'.
               88  WK-DATE-NOT-VALID     VALUE 'N'.
           03  FILLER                    PIC X(10).

       01  WK-AMOUNT-CONVERT-AREA.
           03  WK-AMOUNT-RAW             PIC X(15).
           03  WK-AMOUNT-CLEAN           PIC X(15).
           03  WK-AMOUNT-EDITED          PIC S9(07)V99.
           03  WK-AMOUNT-EDITED-X   REDEFINES WK-AMOUNT-EDITED
                                     PIC X(09).
           03  WK-AMOUNT-VALID-SW        PIC X(01).
               88  WK-AMOUNT-IS-VALID    VALUE 'Y'.
               88  WK-AMOUNT-NOT-VALID   VALUE 'N'.
           03  FILLER                    PIC X(10).

       78  CTE-MAX-OWNERS                VALUE 200.
       78  CTE-MAX-ACCOUNTS              VALUE 200.
       78  CTE-MAX-CATEGORIES            VALUE 500.
       78  CTE-MAX-LABELS                VALUE 20.
       78  CTE-MAX-HISTORY               VALUE 2000.
       78  CTE-MAX-REPORT-ROWS           VALUE 5000.
       78  CTE-MAX-GROUPS                VALUE 500.
       78  CTE-MAX-ERRORS                VALUE 500.

       01  WK-OWNER-COUNTERS.
           03  WK-OWNER-CNT              PIC 9(04) COMP VALUE ZERO.
           03  FILLER                    PIC X(02).

       01  WK-OWNER-TBL.
           03  WK-OWNER-ENTRY OCCURS 1 TO 200 TIMES
                         DEPENDING ON WK-OWNER-CNT
                         INDEXED BY IDX-OWNER.
               05  WK-OWNER-NAME         PIC X(30).
               05  WK-OWNER-CARD-NAME    PIC X(30).
               05  FILLER                PIC X(05).

       01  WK-ACCOUNT-COUNTERS.
           03  WK-ACCOUNT-CNT            PIC 9(04) COMP VALUE ZERO.
           03  FILLER                    PIC X(02).

       01  WK-ACCOUNT-TBL.
           03  WK-ACCOUNT-ENTRY OCCURS 1 TO 200 TIMES
                         DEPENDING ON WK-ACCOUNT-CNT
                         INDEXED BY IDX-ACCOUNT.
               05  WK-ACT-ACCOUNT-NAME   PIC X(30).
               05  WK-ACT-BANK-NAME      PIC X(30).
               05  WK-ACT-OWNER-NAME     PIC X(30).
               05  WK-ACT-CARD-MEMBER    PIC X(30).
               05  WK-ACT-ACTIVE-SW      PIC X(01).
               05  FILLER                PIC X(05).

       01  WK-CATEGORY-COUNTERS.
           03  WK-CATEGORY-CNT           PIC 9(04) COMP VALUE ZERO.
           03  FILLER                    PIC X(02).

       01  WK-CATEGORY-TBL.
           03  WK-CAT-ENTRY OCCURS 1 TO 500 TIMES
                         DEPENDING ON WK-CATEGORY-CNT
                         INDEXED BY IDX-CAT.
               05  WK-CAT-NAME           PIC X(30).
               05  WK-CAT-LABEL-TBL.
                   07  WK-CAT-LABEL  OCCURS 20 TIMES
                                     INDEXED BY IDX-LABEL
                                     PIC X(30).
               05  WK-CAT-ACCOUNT-ID     PIC X(61).
               05  WK-CAT-CARD-NAME      PIC X(30).
               05  WK-CAT-ACTIVE-SW      PIC X(01).
               05  WK-CAT-SAMEMEM-SW     PIC X(01).
                   88  WK-CAT-IS-SAMEMEM VALUE 'Y'.
               05  FILLER                PIC X(06).

      *    ORDERED POINTERS INTO WK-CAT-ENTRY, SAME-CARD-MEMBER
      *    CATEGORIES FIRST, BUILT BY 6200-LABEL-SUBSTRING-MATCH
      *    BEFORE THE LABEL SCAN BEGINS.
       01  WK-CATORDER-TBL.
           03  WK-CATORDER-ENTRY OCCURS 1 TO 500 TIMES
                         DEPENDING ON WK-CATEGORY-CNT
                         INDEXED BY IDX-CATORDER.
               05  WK-CATORDER-PTR       PIC 9(04) COMP VALUE ZERO.
               05  FILLER                PIC X(02).

       01  WK-HISTORY-COUNTERS.
           03  WK-HISTORY-CNT            PIC 9(04) COMP VALUE ZERO.
           03  FILLER                    PIC X(02).

       01  WK-HISTORY-TBL.
           03  WK-HIST-ENTRY OCCURS 1 TO 2000 TIMES
                         DEPENDING ON WK-HISTORY-CNT
                         INDEXED BY IDX-HIST.
               05  WK-HIST-DATE          PIC X(08).
               05  WK-HIST-NORM-DESC     PIC X(100).
               05  WK-HIST-AMOUNT        PIC S9(07)V99
                                         SIGN IS LEADING SEPARATE.
               05  WK-HIST-CATEGORY      PIC X(30).
               05  FILLER                PIC X(05).

       01  WK-REPORT-COUNTERS.
           03  WK-REPORT-ROW-CNT         PIC 9(04) COMP VALUE ZERO.
           03  WK-SELECTED-CNT           PIC 9(06) COMP VALUE ZERO.
           03  FILLER                    PIC X(02).

       01  WK-REPORT-TBL.
           03  WK-RE-ENTRY OCCURS 1 TO 5000 TIMES
                         DEPENDING ON WK-REPORT-ROW-CNT
                         INDEXED BY IDX-RE IDX-RE2 IDX-RE3.
               05  WK-RE-DATE            PIC X(08).
               05  WK-RE-DESCRIPTION     PIC X(60).
               05  WK-RE-AMOUNT          PIC S9(07)V99
                                         SIGN IS LEADING SEPARATE.
               05  WK-RE-CATEGORY        PIC X(30).
               05  WK-RE-ACCOUNT-ID      PIC X(61).
               05  WK-RE-ACCOUNT-NAME    PIC X(30).
               05  WK-RE-OWNER-NAME      PIC X(30).
               05  WK-RE-GROUP-PTR       PIC 9(04) COMP VALUE ZERO.
               05  WK-RE-PRINTED-SW      PIC X(01) VALUE 'N'.
                   88  WK-RE-IS-PRINTED  VALUE 'Y'.
               05  FILLER                PIC X(05).

       01  WK-GROUP-COUNTERS.
           03  WK-GROUP-CNT              PIC 9(04) COMP VALUE ZERO.
           03  FILLER                    PIC X(02).

       01  WK-GROUP-TBL.
           03  WK-GRP-ENTRY OCCURS 1 TO 500 TIMES
                         DEPENDING ON WK-GROUP-CNT
                         INDEXED BY IDX-GRP IDX-GRP2.
               05  WK-GRP-ACCOUNT-ID     PIC X(61).
               05  WK-GRP-ACCOUNT-NAME   PIC X(30).
               05  WK-GRP-OWNER-NAME     PIC X(30).
               05  WK-GRP-COUNT          PIC 9(06) COMP VALUE ZERO.
               05  WK-GRP-TOTAL          PIC S9(09)V99
                                         SIGN IS LEADING SEPARATE.
               05  FILLER                PIC X(05).

       01  WK-BATCH-COUNTERS.
           03  WK-CREATED-CNT            PIC 9(06) COMP VALUE ZERO.
           03  WK-UPDATED-CNT            PIC 9(06) COMP VALUE ZERO.
           03  WK-AUTOCAT-CNT            PIC 9(06) COMP VALUE ZERO.
           03  WK-NEEDS-REVIEW-CNT       PIC 9(06) COMP VALUE ZERO.
           03  WK-PROCESSED-CNT          PIC 9(06) COMP VALUE ZERO.
           03  WK-ERROR-CNT              PIC 9(06) COMP VALUE ZERO.
           03  WK-ROW-NUMBER             PIC 9(06) COMP VALUE ZERO.
           03  FILLER                    PIC X(05).

       01  WK-ERROR-AREA.
           03  WK-ERROR-ENTRY OCCURS 1 TO 500 TIMES
                         DEPENDING ON WK-ERROR-CNT
                         INDEXED BY IDX-ERR.
               05  WK-ERROR-MSG          PIC X(80).
               05  FILLER                PIC X(05).

       01  WK-GRAND-TOTAL-AREA.
           03  WK-GRAND-TOTAL            PIC S9(09)V99
                                         SIGN IS LEADING SEPARATE.
           03  WK-EXPENSE-COUNT          PIC 9(06) COMP VALUE ZERO.
           03  FILLER                    PIC X(05).
