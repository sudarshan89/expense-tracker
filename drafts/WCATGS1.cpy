      *----------------------------------------------------------------*
      *  WCATGS1 -- SPENDING CATEGORY MASTER RECORD                   *
      *  CAT-NAME IS THE LOGICAL KEY.  CAT-LABEL (01-20) HOLDS THE    *
      *  MATCH LABELS THE AUTO-CATEGORIZER SCANS FOR, IN STORED       *
      *  ORDER -- BLANK ENTRIES ARE SKIPPED.  A CATEGORY WHOSE NAME   *
      *  ENDS IN '-UNKNOWN' IS THE FALLBACK BUCKET FOR ONE CARD       *
      *  MEMBER (SEE CAT-CARD-NAME).  CAT-ACCOUNT-ID IS THE OWNING    *
      *  ACCOUNT'S ACCOUNT-NAME + SPACE + OWNER-NAME.                 *
      *----------------------------------------------------------------*
      *  HIST:  2014-04-02  RCG  ORIGINAL LAYOUT, 10 LABELS, TK-0118  *
      *         2018-01-09  JLT  WIDENED LABEL TABLE TO 20, TK-0190   *
      *         2021-09-20  MDP  ADDED CAT-ACTIVE-SW PER TK-0244      *
      *----------------------------------------------------------------*
       01  WS-CATEGORY-REC.
           03  CAT-NAME                      PIC X(30).
           03  CAT-LABEL-TBL.
               05  CAT-LABEL  OCCURS 20 TIMES
                              PIC X(30).
           03  CAT-ACCOUNT-ID                PIC X(61).
           03  CAT-CARD-NAME                 PIC X(30).
           03  CAT-ACTIVE-SW                  PIC X(01).
               88  CAT-ACTIVE                 VALUE 'Y'.
               88  CAT-INACTIVE                VALUE 'N'.
           03  FILLER                          PIC X(08).
